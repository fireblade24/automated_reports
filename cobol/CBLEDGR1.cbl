000100 IDENTIFICATION DIVISION.                                                 
000200*----------------------------------------------------------------         
000300*    THE SIX PARAGRAPHS BELOW ARE FILLED IN THE WAY EVERY EDP             
000400*    SOURCE MEMBER IN THIS SHOP IS FILLED IN - DO NOT COLLAPSE            
000500*    THEM, THE LIBRARIAN SCANS FOR ALL SIX WHEN A MEMBER IS               
000600*    CHECKED INTO PROD.                                                   
000700*----------------------------------------------------------------         
000800 PROGRAM-ID.         CBLEDGR1.                                            
000900 AUTHOR.             D K WEAVER.                                          
001000 INSTALLATION.       CAPITOL FILING SERVICES - EDP.                       
001100 DATE-WRITTEN.       04/14/1987.                                          
001200 DATE-COMPILED.                                                           
001300 SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            
001400                                                                          
001500***************************************************************           
001600* EDGAR AGENTS - MONTHLY S-1/F-1 FILING VOLUME REPORT         *           
001700* READS THE DAILY EDGAR FILING EXTRACT, KEEPS ONLY S-1/F-1    *           
001800* FAMILY REGISTRATION FILINGS FOR THE REPORT YEAR, COUNTS     *           
001900* DISTINCT FILINGS PER AGENT PER MONTH, AND PRODUCES THE      *           
002000* 12-MONTH LANDSCAPE TABLE PLUS THE EXECUTIVE ANALYSIS PAGE   *           
002100* FOR THE SALES AND MARKETING DESK.                           *           
002200*                                                              *          
002300* THIS MEMBER REPLACED THE OLD HAND-TALLIED MONTH-END SHEET   *           
002400* THE AGENCY DESK USED TO KEEP IN A SPREADSHEET - SEE TICKET  *           
002500* 0118 BELOW. EVERYTHING THE SHEET DID, THIS PROGRAM DOES,    *           
002600* PLUS THE PER-AGENT BREAKOUT AND THE NARRATIVE PAGE THE      *           
002700* SALES MANAGERS ASKED FOR LATER.                             *           
002800***************************************************************           
002900*                      CHANGE LOG                             *           
003000* 1987-04-14 DKW TICKET 0118  ORIGINAL PROGRAM.                *          
003100* 1987-06-02 DKW TICKET 0142  ADDED AGENT LOOKUP TABLE AFTER   *          
003200*                             MARKETING ASKED FOR PER-AGENT    *          
003300*                             BREAKOUT INSTEAD OF ONE TOTAL.   *          
003400* 1988-02-09 RTW TICKET 0261  ADDED REPORT-YEAR PARAMETER SO   *          
003500*                             PRIOR-YEAR RERUNS DO NOT NEED A  *          
003600*                             RECOMPILE.                      *           
003700* 1989-11-20 DKW TICKET 0390  ADDED DEDUP BY ACCESSION NUMBER  *          
003800*                             AFTER DUPLICATE WIRE FEED LINES  *          
003900*                             INFLATED THE NOVEMBER COUNTS.    *          
004000* 1991-05-03 RTW TICKET 0455  ADDED COMPLETED-MONTH CUTOFF SO  *          
004100*                             THE CURRENT PARTIAL MONTH NO     *          
004200*                             LONGER DRAGS DOWN THE AVERAGES.  *          
004300* 1992-09-17 MLK TICKET 0512  ADDED FUTURE-YEAR PRESCAN FOR    *          
004400*                             THE YEAR-END PLANNING RUNS.      *          
004500* 1993-01-11 MLK TICKET 0530  WIDENED AGENT TABLE FROM 75 TO   *          
004600*                             150 ENTRIES - SUMMER ISSUERS     *          
004700*                             EXCEEDED THE OLD LIMIT.          *          
004800* 1994-11-02 RTW TICKET 0601  ADDED EXECUTIVE ANALYSIS SECTION *          
004900*                             FOR THE SALES DESK MORNING       *          
005000*                             PACKET.                          *          
005100* 1996-07-08 DKW TICKET 0688  CONFIRMED "S-11" MATCHES THE     *          
005200*                             S-1 PREFIX RULE PER LEGAL REVIEW *          
005300*                             - NO CODE CHANGE, NOTE ONLY.     *          
005400* 1998-09-21 MLK TICKET 0743  Y2K REVIEW - FILING-DATE AND     *          
005500*                             CUTOFF-DATE WORK AREAS ALREADY   *          
005600*                             CARRY A FULL 4-DIGIT YEAR, NO    *          
005700*                             WINDOWING LOGIC IN THIS PROGRAM. *          
005800* 1999-02-02 MLK TICKET 0751  Y2K SIGNOFF - REGRESSION RUN OK  *          
005900*                             FOR REPORT-YEAR 2000 AND 2001.   *          
006000* 2001-08-14 RTW TICKET 0822  DROPPED THE OBSOLETE HARD-COPY   *          
006100*                             BANNER PAGE PER PRINT SHOP.      *          
006200* 2004-03-30 DKW TICKET 0905  WIDENED ACCESSION LIST FROM 25   *          
006300*                             TO 40 PER AGENT-MONTH.           *          
006400* 2006-06-12 RTW TICKET 0978  REWROTE EVERY TABLE LOOP IN      *  RTW0978 
006500*                             PARAGRAPH-PER-LOOP FORM PER THE  *          
006600*                             STRUCTURED PROGRAMMING STANDARDS *          
006700*                             REVIEW - NO MORE INLINE PERFORM  *          
006800*                             ... END-PERFORM BLOCKS ANYWHERE  *          
006900*                             IN THIS MEMBER.                  *          
007000* 2009-10-05 DKW TICKET 1044  A WIRE FEED LINE SHORTER THAN    *  DKW1044 
007100*                             THE FULL 80-BYTE LAYOUT MEANS    *          
007200*                             ONE OR MORE REQUIRED FIELDS NEVER*          
007300*                             ARRIVED. THE RUN NOW ABORTS AND  *          
007400*                             NAMES THE MISSING FIELD(S)       *          
007500*                             INSTEAD OF SLIPPING THE SHORT    *          
007600*                             LINE THROUGH AS A BLANK RECORD.  *          
007700* 2011-04-19 RTW TICKET 1107  REMOVED THE STRAY AFTER ADVANCING*          
007800*                             PAGE ON THE TITLE LINE - NO      *          
007900*                             LINAGE CLAUSE WAS EVER ADDED TO  *          
008000*                             EDGAR-RPT-OUT FOR IT TO WORK      *         
008100*                             AGAINST, AND THE REPORT IS ONLY  *          
008200*                             EVER ONE LOGICAL PAGE ANYWAY.    *          
008300***************************************************************           
008400                                                                          
008500 ENVIRONMENT DIVISION.                                                    
008600*----------------------------------------------------------------         
008700*    CONFIGURATION SECTION - SPECIAL-NAMES NAMES THE PRINTER              
008800*    CARRIAGE-CONTROL CHANNEL THIS SHOP WIRES TO EVERY PRINT              
008900*    FILE. C01 IS THE TOP-OF-FORM CHANNEL PUNCHED ON THE FORMS            
009000*    CONTROL TAPE AT THE PRINT SHOP.                                      
009100*----------------------------------------------------------------         
009200 CONFIGURATION SECTION.                                                   
009300*    C01 IS PUNCHED ON THE FORMS-CONTROL TAPE AT THE PRINT SHOP           
009400*    FOR THE TOP OF EVERY PHYSICAL PAGE - NOT ACTUALLY USED BY            
009500*    ANY WRITE STATEMENT IN THIS PROGRAM SINCE TICKET 1107                
009600*    REMOVED THE LAST PAGE-EJECT, BUT LEFT DECLARED PER THE               
009700*    SHOP STANDARD ENVIRONMENT DIVISION TEMPLATE.                         
009800 SPECIAL-NAMES.                                                           
009900     C01 IS TOP-OF-FORM.                                                  
010000                                                                          
010100*----------------------------------------------------------------         
010200*    INPUT-OUTPUT SECTION - BOTH FILES ARE FLAT SEQUENTIAL                
010300*    MEMBERS ON THE OVERNIGHT BATCH SCHEDULE. EDGARIN AND                 
010400*    EDGARRPT ARE THE DDNAMES THE JCL IN PROD CLASS "B" POINTS            
010500*    AT THE NIGHTLY EDGAR EXTRACT AND THE SALES DESK PRINT FILE           
010600*    RESPECTIVELY.                                                        
010700*----------------------------------------------------------------         
010800 INPUT-OUTPUT SECTION.                                                    
010900 FILE-CONTROL.                                                            
011000                                                                          
011100    *    EDGARIN IS THE NIGHTLY EDGAR EXTRACT - LINE SEQUENTIAL           
011200*    SINCE THE UPSTREAM FEED DELIVERS PLAIN VARIABLE-LENGTH               
011300*    TEXT LINES, NOT A FIXED-BLOCK FILE.                                  
011400 SELECT EDGAR-FILING-IN                                                   
011500              ASSIGN TO EDGARIN                                           
011600              ORGANIZATION IS LINE SEQUENTIAL.                            
011700                                                                          
011800    *    EDGARRPT IS THE FINISHED REPORT, HANDED TO THE SALES DESK        
011900*    OWN PRINT/DISTRIBUTION PROCESS DOWNSTREAM OF THIS RUN.               
012000 SELECT EDGAR-RPT-OUT                                                     
012100              ASSIGN TO EDGARRPT                                          
012200              ORGANIZATION IS RECORD SEQUENTIAL.                          
012300                                                                          
012400 DATA DIVISION.                                                           
012500 FILE SECTION.                                                            
012600                                                                          
012700*----------------------------------------------------------------         
012800*    EDGAR-FILING-IN - ONE RECORD PER FILING EVENT ON THE                 
012900*    NIGHTLY WIRE FEED. THE UPSTREAM EXTRACT DELIVERS THE FOUR            
013000*    FIELDS BELOW, FIXED-WIDTH, ONE FILING PER LINE, ALREADY              
013100*    SORTED BY FILING DATE THEN AGENT NAME THEN ACCESSION                 
013200*    NUMBER - THIS PROGRAM DOES NOT RELY ON THAT ORDERING, THE            
013300*    DEDUP TABLE BELOW MAKES THE INPUT ORDER IRRELEVANT.                  
013400*                                                                         
013500*    2009-10-05 DKW TICKET 1044 - RECORD IS NOW VARYING SO THE            
013600*    ACTUAL LENGTH OF EACH WIRE FEED LINE CAN BE CHECKED AGAINST          
013700*    THE FULL 4-FIELD, 80-BYTE LAYOUT BEFORE THE FIELDS ARE USED.         
013800*----------------------------------------------------------------         
013900 FD  EDGAR-FILING-IN                                                      
014000     LABEL RECORD IS STANDARD                                             
014100     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
014200         DEPENDING ON WS-IN-REC-LEN                                       
014300     DATA RECORD IS EDGAR-FILING-REC.                                     
014400                                                                          
014500*    FOUR FIELDS, 40+10+10+20 = 80 BYTES. EDGAR-FILING-DATE               
014600*    CARRIES THE FULL YYYY-MM-DD STRING - SEE TICKET 0743, THE            
014700*    Y2K REVIEW, FOR WHY THERE IS NO 2-DIGIT YEAR WINDOWING               
014800*    ANYWHERE DOWNSTREAM OF THIS RECORD.                                  
014900 01  EDGAR-FILING-REC.                                                    
015000*        STANDARDIZED AGENT NAME AS DELIVERED BY THE EXTRACT -            
015100*        ALREADY UPPER-CASED AND PUNCTUATION-NORMALIZED UPSTREAM,         
015200*        NOT RE-EDITED HERE.                                              
015300     05  EDGAR-AGENT-NAME        PIC X(40).                               
015400*        YYYY-MM-DD, FULL 4-DIGIT YEAR - SEE THE Y2K CHANGE-LOG           
015500*        ENTRIES ABOVE FOR WHY THIS FIELD NEEDS NO WINDOWING.             
015600     05  EDGAR-FILING-DATE       PIC X(10).                               
015700*        SEC FORM TYPE STRING - ONLY THE FIRST THREE BYTES ARE            
015800*        EVER TESTED, BY 2200-VALIDATE-RECORD'S S-1/F-1 PREFIX            
015900*        CHECK.                                                           
016000     05  EDGAR-FORM-TYPE         PIC X(10).                               
016100*        THE SEC'S OWN UNIQUE FILING IDENTIFIER - THIS IS THE             
016200*        DEDUP KEY THE ACCESSION LIST IN WS-AGENT-TABLE IS BUILT          
016300*        AROUND.                                                          
016400     05  EDGAR-ACCESSION-NUM     PIC X(20).                               
016500                                                                          
016600*----------------------------------------------------------------         
016700*    EDGAR-RPT-OUT - THE FINISHED LANDSCAPE REPORT, ONE PLAIN             
016800*    132-COLUMN PRINT LINE PER RECORD. THIS IS A SINGLE LOGICAL           
016900*    PAGE OF OUTPUT (TITLE, TABLE, ANALYSIS) SO NO LINAGE CLAUSE          
017000*    IS CARRIED HERE - SEE TICKET 1107 BELOW FOR WHY THE OLD              
017100*    PAGE-EJECT ON THE TITLE LINE WAS TAKEN OUT RATHER THAN               
017200*    PAIRED WITH ONE.                                                     
017300*----------------------------------------------------------------         
017400 FD  EDGAR-RPT-OUT                                                        
017500     LABEL RECORD IS OMITTED                                              
017600     RECORD CONTAINS 132 CHARACTERS                                       
017700     DATA RECORD IS EDGAR-RPT-LINE.                                       
017800                                                                          
017900 01  EDGAR-RPT-LINE              PIC X(132).                              
018000                                                                          
018100                                                                          
018200 WORKING-STORAGE SECTION.                                                 
018300                                                                          
018400*----------- RUN PARAMETERS -------------------------------------         
018500*    WS-REPORT-YEAR IS THE ONLY DATE PARAMETER THIS PROGRAM               
018600*    TAKES - SEE TICKET 0261. OPERATIONS CHANGES THE VALUE                
018700*    CLAUSE AND RECOMPILES FOR A PRIOR-YEAR RERUN RATHER THAN             
018800*    PASSING IT ON A PARM CARD, THE SAME WAY EVERY OTHER                  
018900*    REPORT-YEAR PROGRAM IN THIS SHOP IS RUN.                             
019000 77  WS-REPORT-YEAR          PIC 9(4)       VALUE 2025.                   
019100*    SET TO 'Y' ONLY FOR A DELIBERATE FULL-CALENDAR-YEAR RERUN            
019200*    OF A YEAR THAT HASN'T FINISHED YET - OPERATIONS FLIPS THIS           
019300*    BY HAND FOR YEAR-END CLOSE-OUT PACKETS, NOT A ROUTINE RUN.           
019400 77  WS-FORCE-FULL-YR-SW     PIC X          VALUE 'N'.                    
019500     88  WS-FORCE-FULL-YEAR                 VALUE 'Y'.                    
019600                                                                          
019700*----------- READ-LOOP SWITCHES ----------------------------------        
019800*    WS-MORE-RECS DRIVES THE MAIN READ LOOP, WS-PRESCAN-SW                
019900*    DRIVES THE SEPARATE FUTURE-YEAR PRESCAN LOOP (TICKET 0512)           
020000*    - TWO SWITCHES BECAUSE THE TWO LOOPS OPEN THE SAME FILE              
020100*    TWICE IN ONE RUN AND MUST NOT SHARE AN END-OF-FILE FLAG.             
020200*    3-BYTE 'YES'/'NO ' SWITCHES RATHER THAN A SINGLE-BYTE 88 -           
020300*    THIS IS THE OLDER END-OF-FILE SWITCH STYLE THIS SHOP USED            
020400*    BEFORE THE 88-LEVEL VALIDATION SWITCHES BELOW CAME INTO              
020500*    FASHION, AND IT HAS NEVER BEEN WORTH CHANGING.                       
020600 77  WS-MORE-RECS            PIC XXX        VALUE 'YES'.                  
020700 77  WS-PRESCAN-SW           PIC XXX        VALUE 'YES'.                  
020800                                                                          
020900*----------- VALIDATION / LOOKUP SWITCHES ------------------------        
021000*    EACH OF THESE IS SET "N" AT THE TOP OF ITS OWN PARAGRAPH             
021100*    AND ONLY FLIPPED TO "Y" WHEN THE PARAGRAPH SURVIVES EVERY            
021200*    CHECK IT RUNS - THE SAME DEFAULT-TO-FAILURE SHAPE USED IN            
021300*    THE OLD POP-SALES EDIT RUN THIS SHOP HAS BUILT EVERY                 
021400*    VALIDATION PARAGRAPH ON SINCE.                                       
021500*    OVERALL RECORD-LEVEL VERDICT FROM 2200-VALIDATE-RECORD -             
021600*    'Y' ONLY IF EVERY ONE OF ITS CHECKS WAS SURVIVED.                    
021700 77  WS-VALID-SW             PIC X          VALUE 'N'.                    
021800     88  WS-RECORD-VALID                    VALUE 'Y'.                    
021900*    SET BY 2100-PARSE-FILING-DATE ALONE - A NARROWER CHECK THAN          
022000*    WS-VALID-SW, COVERING ONLY WHETHER THE DATE STRING PARSED            
022100*    AS A REAL CALENDAR DATE.                                             
022200 77  WS-DATE-VALID-SW        PIC X          VALUE 'N'.                    
022300     88  WS-DATE-VALID                      VALUE 'Y'.                    
022400*    SET BY 2312-SEARCH-ONE-AGENT WHEN THE CURRENT INPUT                  
022500*    RECORD'S AGENT NAME MATCHES AN EXISTING TABLE SLOT.                  
022600 77  WS-FOUND-SW             PIC X          VALUE 'N'.                    
022700     88  WS-AGENT-FOUND                     VALUE 'Y'.                    
022800*    SET BY 2322-SEARCH-ONE-ACCESSION WHEN THE CURRENT                    
022900*    ACCESSION NUMBER IS ALREADY ON THIS AGENT/MONTH'S LIST.              
023000 77  WS-ACC-FOUND-SW         PIC X          VALUE 'N'.                    
023100     88  WS-ACCESSION-FOUND                 VALUE 'Y'.                    
023200*    DRIVES THE BUBBLE SORT - STAYS 'Y' AS LONG AS THE LAST               
023300*    PASS OVER THE REPORT TABLE MADE AT LEAST ONE SWAP.                   
023400 77  WS-SWAPPED-SW           PIC X          VALUE 'N'.                    
023500     88  WS-TABLE-SWAPPED                   VALUE 'Y'.                    
023600*    SET BY 4000-BUILD-ANALYSIS WHEN THE SORTED REPORT TABLE HAS          
023700*    NO ROWS AT ALL - ROUTES THE REPORT WRITER TO THE FIXED               
023800*    EMPTY-TABLE SENTENCE INSTEAD OF THE THREE NARRATIVE                  
023900*    SUB-SECTIONS.                                                        
024000 77  WS-EMPTY-ANALYSIS-SW    PIC X          VALUE 'N'.                    
024100     88  WS-EMPTY-ANALYSIS                  VALUE 'Y'.                    
024200*    STOPS THE BACKWARD TRAILING-SPACE SCAN IN 4210-CHECK-ONE-            
024300*    CHAR AS SOON AS A NON-SPACE BYTE IS FOUND.                           
024400 77  WS-TRIM-DONE-SW         PIC X          VALUE 'N'.                    
024500     88  WS-TRIM-DONE                       VALUE 'Y'.                    
024600                                                                          
024700*----------- COUNTERS / ACCUMULATORS (ALL COMP) ------------------        
024800*    WS-IN-REC-CTR/WS-SKIP-CTR ARE NOT PRINTED ANYWHERE TODAY -           
024900*    THEY WERE ADDED UNDER TICKET 0390 FOR A ONE-TIME RECON RUN           
025000*    AND LEFT IN SINCE, IN CASE OPERATIONS EVER NEEDS TO VERIFY           
025100*    A RUN'S INPUT/OUTPUT COUNTS AGAIN BY EYE IN THE DEBUGGER.            
025200*    COUNT OF RECORDS THAT SURVIVED 2200-VALIDATE-RECORD - NOT            
025300*    PRINTED ON THE REPORT, KEPT FOR OPERATIONS' OWN RECON.               
025400 77  WS-IN-REC-CTR           PIC 9(7)  COMP VALUE ZERO.                   
025500*    COUNT OF RECORDS REJECTED BY 2200-VALIDATE-RECORD - ALSO             
025600*    NOT PRINTED, ALSO KEPT FOR RECON.                                    
025700 77  WS-SKIP-CTR             PIC 9(7)  COMP VALUE ZERO.                   
025800*    HOW MANY MONTHS OF THE REPORT YEAR COUNT AS "COMPLETE" -             
025900*    SET ONCE BY 1100-RESOLVE-CUTOFF AND NEVER CHANGED AGAIN.             
026000*    SET ONCE BY 1100-RESOLVE-CUTOFF AND READ EVERYWHERE ELSE -           
026100*    NEVER REASSIGNED AFTER INITIALIZATION FINISHES.                      
026200 77  WS-COMPLETED-MONTHS     PIC 99    COMP VALUE ZERO.                   
026300*    HIGH-WATER MARK USED ONLY BY THE FUTURE-YEAR PRESCAN.                
026400*    HIGH-WATER MARK MAINTAINED ONLY DURING 1150-SCAN-FUTURE-             
026500*    YEAR'S SEPARATE PASS OVER THE INPUT FILE.                            
026600 77  WS-MAX-FUTURE-MONTH     PIC 99    COMP VALUE ZERO.                   
026700                                                                          
026800*    2009-10-05 DKW TICKET 1044 - DEPENDING-ON ITEM FOR THE               
026900*    VARYING-LENGTH INPUT RECORD, AND A RUNNING COUNT OF LINES            
027000*    READ SO THE ABORT MESSAGE CAN POINT AT THE OFFENDING LINE.           
027100*    SET BY THE COBOL RUNTIME ITSELF ON EVERY READ OF                     
027200*    EDGAR-FILING-IN, SINCE THE FD NAMES THIS ITEM IN ITS                 
027300*    DEPENDING ON CLAUSE - NEVER MOVED TO BY HAND.                        
027400 77  WS-IN-REC-LEN           PIC 9(3)  COMP VALUE ZERO.                   
027500*    A RUNNING COUNT OF LINES READ FROM EDGAR-FILING-IN, USED             
027600*    ONLY TO NAME THE OFFENDING LINE NUMBER IN THE ABORT MESSAGE          
027700*    IF 9050-CHECK-RECORD-LENGTH EVER FIRES.                              
027800 77  WS-LINES-READ           PIC 9(7)  COMP VALUE ZERO.                   
027900                                                                          
028000*    TABLE SIZE LIMITS - SEE TICKET 0530 (AGENTS, 75 TO 150)              
028100*    AND TICKET 0905 (ACCESSIONS PER AGENT-MONTH, 25 TO 40).              
028200*    RAISE THESE, NOT THE OCCURS CLAUSES DIRECTLY, IF VOLUME              
028300*    GROWS AGAIN - THE TABLE-FULL WARNING BELOW WILL SAY SO.              
028400*    RAISE THIS (AND THE MATCHING OCCURS CLAUSE ON WS-AGENT-              
028500*    ENTRY BELOW) TOGETHER IF VOLUME OUTGROWS 150 AGENTS AGAIN.           
028600 77  WS-MAX-AGENTS           PIC 9(3)  COMP VALUE 150.                    
028700*    SAME IDEA AS WS-MAX-AGENTS ABOVE, BUT FOR THE PER-AGENT-             
028800*    MONTH ACCESSION LIST.                                                
028900 77  WS-MAX-ACCESSIONS       PIC 99    COMP VALUE 40.                     
029000*    WS-AGENT-COUNT IS HOW MANY AGENT-TABLE SLOTS ARE ACTUALLY            
029100*    IN USE; THE SUBSCRIPTS BELOW DRIVE THE PARAGRAPH-PER-LOOP            
029200*    TABLE WALKS ADDED UNDER TICKET 0978.                                 
029300*    HOW MANY OF THE WS-MAX-AGENTS SLOTS ARE ACTUALLY OCCUPIED            
029400*    RIGHT NOW - THE HIGH END OF EVERY LINEAR SCAN OVER THE               
029500*    AGENT TABLE.                                                         
029600 77  WS-AGENT-COUNT          PIC 9(3)  COMP VALUE ZERO.                   
029700*    POINTS AT THE CURRENT INPUT RECORD'S AGENT SLOT ONCE                 
029800*    2310-FIND-OR-ADD-AGENT HAS RUN; ZERO MEANS THE RECORD WAS            
029900*    DROPPED FOR A FULL TABLE.                                            
030000 77  WS-AG-SUB               PIC 9(3)  COMP VALUE ZERO.                   
030100*    A GENERAL-PURPOSE AGENT-TABLE WALK SUBSCRIPT, REUSED BY              
030200*    THE SEARCH IN 2312-SEARCH-ONE-AGENT AND BY THE REPORT-TABLE          
030300*    BUILD PASS IN 3110-COPY-ONE-AGENT.                                   
030400 77  WS-SRCH-SUB             PIC 9(3)  COMP VALUE ZERO.                   
030500*    A GENERAL-PURPOSE MONTH SUBSCRIPT (1 THROUGH 12), REUSED             
030600*    BY NEARLY EVERY TWELVE-MONTH TABLE WALK IN THIS PROGRAM.             
030700 77  WS-MO-SUB               PIC 99    COMP VALUE ZERO.                   
030800*    ACCESSION-LIST WALK SUBSCRIPT FOR THE CURRENT AGENT/MONTH            
030900*    CELL, USED ONLY BY 2322-SEARCH-ONE-ACCESSION.                        
031000 77  WS-AC-SUB               PIC 99    COMP VALUE ZERO.                   
031100                                                                          
031200*    SUBSCRIPTS FOR THE LIGHTER, SORTABLE REPORT TABLE BUILT              
031300*    AFTER THE READ LOOP IS DONE (SEE 3100-BUILD-REPORT-TABLE).           
031400*    HOW MANY ROWS ARE IN THE SORTABLE REPORT TABLE - ALWAYS              
031500*    EQUAL TO WS-AGENT-COUNT BY THE TIME 3100-BUILD-REPORT-TABLE          
031600*    FINISHES.                                                            
031700 77  WS-RPT-COUNT            PIC 9(3)  COMP VALUE ZERO.                   
031800*    REPORT-TABLE WALK SUBSCRIPT, REUSED ACROSS THE SORT,                 
031900*    COLUMN-TOTAL, AND PRINT PASSES.                                      
032000 77  WS-RPT-SUB              PIC 9(3)  COMP VALUE ZERO.                   
032100*    ALWAYS WS-RPT-SUB PLUS ONE DURING THE BUBBLE SORT - THE              
032200*    PARTNER ROW IN EACH ADJACENT-PAIR COMPARE.                           
032300 77  WS-RPT-SUB2             PIC 9(3)  COMP VALUE ZERO.                   
032400*    WS-RPT-COUNT MINUS ONE - THE LAST SUBSCRIPT VALUE A BUBBLE           
032500*    PASS IS ALLOWED TO COMPARE FROM.                                     
032600 77  WS-RPT-LIMIT            PIC 9(3)  COMP VALUE ZERO.                   
032700                                                                          
032800*    EXECUTIVE-ANALYSIS WORK ITEMS - SEE TICKET 0601.                     
032900*    THE MONTH NUMBER WITH THE LARGEST COLUMN TOTAL, FOUND BY             
033000*    4100-FIND-PEAK-MONTH.                                                
033100 77  WS-PEAK-MONTH           PIC 99    COMP VALUE ZERO.                   
033200*    THE COLUMN TOTAL ITSELF FOR WS-PEAK-MONTH.                           
033300 77  WS-PEAK-TOTAL           PIC 9(7)  COMP VALUE ZERO.                   
033400*    ROW TOTAL FOR THE TOP AGENT - SINCE THE REPORT TABLE IS              
033500*    ALREADY SORTED DESCENDING, THIS IS SIMPLY ROW ONE'S TOTAL.           
033600 77  WS-TOP-AGENT-TOTAL      PIC 9(6)  COMP VALUE ZERO.                   
033700*    CURRENT CANDIDATE LENGTH DURING THE TRAILING-SPACE TRIM OF           
033800*    WS-TOP-AGENT-NAME - COUNTS DOWN FROM 40.                             
033900 77  WS-TRIM-LEN             PIC 99    COMP VALUE ZERO.                   
034000                                                                          
034100*    CALENDAR-VALIDITY WORK ITEMS FOR THE FILING-DATE EDIT -              
034200*    SEE TICKET 0390. WS-DIV-TEMP IS THE THROWAWAY QUOTIENT               
034300*    FROM THE THREE DIVIDE STATEMENTS IN 2160-LEAP-CHECK.                 
034400*    SET BY 2150-DAYS-IN-MONTH FOR THE MONTH CURRENTLY BEING              
034500*    VALIDATED - 28, 29, 30 OR 31 DEPENDING ON THE MONTH AND, FOR         
034600*    FEBRUARY, THE LEAP-YEAR CHECK.                                       
034700 77  WS-DAYS-IN-MONTH        PIC 99    COMP VALUE ZERO.                   
034800*    THROWAWAY QUOTIENT FOR ALL THREE DIVIDES IN 2160-LEAP-               
034900*    CHECK - ONLY THE REMAINDER OF EACH DIVIDE IS EVER LOOKED AT.         
035000 77  WS-DIV-TEMP             PIC 9(6)  COMP VALUE ZERO.                   
035100*    REMAINDER OF YEAR DIVIDED BY 4.                                      
035200 77  WS-REM4                 PIC 99    COMP VALUE ZERO.                   
035300*    REMAINDER OF YEAR DIVIDED BY 100.                                    
035400 77  WS-REM100               PIC 99    COMP VALUE ZERO.                   
035500*    REMAINDER OF YEAR DIVIDED BY 400.                                    
035600 77  WS-REM400               PIC 9(3)  COMP VALUE ZERO.                   
035700                                                                          
035800*    GRAND TOTAL ACROSS ALL AGENTS AND ALL TWELVE MONTHS -                
035900*    PRINTED ON THE FINAL "TOTAL" LINE OF THE TABLE.                      
036000*    SUM OF EVERY AGENT ROW'S TOTAL, CROSS-FOOTED AGAINST THE             
036100*    SUM OF THE TWELVE COLUMN TOTALS BY 3320-TOTAL-ONE-ROW.               
036200 77  WS-GRAND-TOTAL          PIC 9(8)  COMP VALUE ZERO.                   
036300                                                                          
036400*    WORK AREAS FOR THE EXECUTIVE-ANALYSIS NARRATIVE AND THE              
036500*    GENERAL-PURPOSE PRINT LINE SHARED BY EVERY STRING-BUILT              
036600*    SENTENCE IN THE REPORT WRITER.                                       
036700*    COPY OF THE TOP AGENT'S NAME FIELD, HELD SEPARATELY FROM             
036800*    THE REPORT TABLE SO THE TRAILING-SPACE TRIM IN 4200-TRIM-            
036900*    TOP-AGENT-NAME HAS A STABLE FIELD TO WORK AGAINST.                   
037000 01  WS-TOP-AGENT-NAME       PIC X(40).                                   
037100*    THE GENERAL-PURPOSE STRING-BUILT LINE SHARED BY EVERY                
037200*    TITLE, SENTENCE, AND NARRATIVE LINE THE REPORT WRITER                
037300*    PRODUCES - BLANKED BEFORE EACH STRING AND WRITTEN RIGHT              
037400*    AFTER.                                                               
037500 01  WS-PRINT-LINE           PIC X(132).                                  
037600                                                                          
037700*    EDITED FIELDS - A COMP ITEM MAY NOT BE STRUNG DIRECTLY, SO           
037800*    THE COUNT IS MOVED HERE FIRST FOR THE ANALYSIS SENTENCES.            
037900*    ZERO-SUPPRESSED EDIT OF WS-TOP-AGENT-TOTAL FOR THE                   
038000*    EXECUTIVE SNAPSHOT SENTENCE.                                         
038100 01  WS-TOP-TOTAL-ED         PIC Z(5)9.                                   
038200*    ZERO-SUPPRESSED EDIT OF WS-PEAK-TOTAL FOR THE SAME                   
038300*    SENTENCE.                                                            
038400 01  WS-PEAK-TOTAL-ED        PIC Z(6)9.                                   
038500                                                                          
038600*----------- SYSTEM DATE -----------------------------------------        
038700*    LOADED ONCE AT 1000-INIT TIME FROM FUNCTION CURRENT-DATE             
038800*    AND USED ONLY BY 1100-RESOLVE-CUTOFF TO DECIDE HOW MANY              
038900*    MONTHS OF A CURRENT-YEAR RUN ARE ALREADY "COMPLETE".                 
039000 01  WS-SYSTEM-DATE.                                                      
039100*        CURRENT CALENDAR YEAR AT THE MOMENT THE RUN STARTED.             
039200     05  WS-SYS-YEAR         PIC 9(4).                                    
039300*        CURRENT CALENDAR MONTH - DRIVES THE CURRENT-YEAR                 
039400*        BRANCH OF 1100-RESOLVE-CUTOFF.                                   
039500     05  WS-SYS-MONTH        PIC 99.                                      
039600*        CURRENT CALENDAR DAY - CARRIED FOR COMPLETENESS, NOT             
039700*        ACTUALLY TESTED ANYWHERE IN THIS PROGRAM.                        
039800     05  WS-SYS-DAY          PIC 99.                                      
039900                                                                          
040000*----------- FILING DATE WORK AREA - PACKED/UNPACKED VIEW --------        
040100*    WS-FILING-DATE-BRK HOLDS THE BROKEN-OUT YEAR/MONTH/DAY               
040200*    ONCE 2100-PARSE-FILING-DATE HAS EDITED EDGAR-FILING-DATE;            
040300*    WS-FILING-DATE-NUM REDEFINES THE SAME BYTES AS ONE 8-DIGIT           
040400*    NUMBER SO THE CUTOFF COMPARE IN 2200-VALIDATE-RECORD CAN BE          
040500*    A SINGLE NUMERIC >= RATHER THAN THREE SEPARATE COMPARES.             
040600 01  WS-FILING-DATE-BRK.                                                  
040700*        BROKEN-OUT YEAR, MONTH, DAY OF THE CURRENT RECORD'S              
040800*        FILING DATE, FILLED BY 2100-PARSE-FILING-DATE.                   
040900     05  WS-FIL-YEAR         PIC 9(4).                                    
041000     05  WS-FIL-MONTH        PIC 99.                                      
041100     05  WS-FIL-DAY          PIC 99.                                      
041200 01  WS-FILING-DATE-NUM REDEFINES WS-FILING-DATE-BRK                      
041300                                 PIC 9(8).                                
041400                                                                          
041500*----------- CUTOFF DATE WORK AREA - PACKED/UNPACKED VIEW -------         
041600*    SAME IDEA AS ABOVE BUT FOR THE CUTOFF DATE DERIVED IN                
041700*    1180-DERIVE-CUTOFF-DATE - A FILING ON OR AFTER THIS DATE             
041800*    NEVER COUNTS.                                                        
041900 01  WS-CUTOFF-DATE-BRK.                                                  
042000*        BROKEN-OUT YEAR, MONTH, DAY OF THE RUN'S CUTOFF DATE,            
042100*        FILLED ONCE BY 1180-DERIVE-CUTOFF-DATE.                          
042200     05  WS-CUT-YEAR         PIC 9(4).                                    
042300     05  WS-CUT-MONTH        PIC 99.                                      
042400     05  WS-CUT-DAY          PIC 99.                                      
042500 01  WS-CUTOFF-DATE-NUM REDEFINES WS-CUTOFF-DATE-BRK                      
042600                                 PIC 9(8).                                
042700                                                                          
042800*----------- MONTH LABEL TABLE (3-LETTER, RIGHT-JUSTIFIED) ------         
042900*    LOADED ONCE AT COMPILE TIME VIA THE VALUE CLAUSES BELOW              
043000*    AND NEVER REWRITTEN AT RUN TIME - THE REDEFINES GIVES US             
043100*    A 12-OCCURRENCE TABLE VIEW OF THE SAME TWELVE FILLERS SO             
043200*    THE HEADER AND THE ANALYSIS SENTENCE CAN BOTH SUBSCRIPT              
043300*    BY MONTH NUMBER INSTEAD OF CODING TWELVE MOVE STATEMENTS.            
043400 01  WS-MONTH-LABELS-INIT.                                                
043500*        RIGHT-JUSTIFIED 3-LETTER MONTH ABBREVIATIONS, TWO                
043600*        LEADING BLANKS EACH SO THE 5-WIDE FIELD LINES UP UNDER           
043700*        THE NUMERIC DETAIL COLUMNS BELOW IT ON THE PRINTED PAGE.         
043800     05  FILLER              PIC X(5)   VALUE '  Jan'.                    
043900     05  FILLER              PIC X(5)   VALUE '  Feb'.                    
044000     05  FILLER              PIC X(5)   VALUE '  Mar'.                    
044100     05  FILLER              PIC X(5)   VALUE '  Apr'.                    
044200     05  FILLER              PIC X(5)   VALUE '  May'.                    
044300     05  FILLER              PIC X(5)   VALUE '  Jun'.                    
044400     05  FILLER              PIC X(5)   VALUE '  Jul'.                    
044500     05  FILLER              PIC X(5)   VALUE '  Aug'.                    
044600     05  FILLER              PIC X(5)   VALUE '  Sep'.                    
044700     05  FILLER              PIC X(5)   VALUE '  Oct'.                    
044800     05  FILLER              PIC X(5)   VALUE '  Nov'.                    
044900     05  FILLER              PIC X(5)   VALUE '  Dec'.                    
045000 01  WS-MONTH-LABELS REDEFINES WS-MONTH-LABELS-INIT.                      
045100*        THE SAME TWELVE FILLERS ABOVE, NOW VISIBLE AS A                  
045200*        SUBSCRIPTABLE TABLE - WS-MONTH-LABEL(3) IS '  MAR', AND          
045300*        SO ON.                                                           
045400     05  WS-MONTH-LABEL       PIC X(5)  OCCURS 12 TIMES.                  
045500                                                                          
045600*----------- AGENT LOOKUP TABLE - KEPT FOR THE DEDUP PASS -------         
045700*    ONE ENTRY PER DISTINCT AGENT SEEN SO FAR IN THE RUN, BUILT           
045800*    BY 2310-FIND-OR-ADD-AGENT AS RECORDS ARE READ. EACH AGENT            
045900*    CARRIES ITS OWN TWELVE-MONTH BLOCK OF COUNTS PLUS THE LIST           
046000*    OF ACCESSION NUMBERS ALREADY COUNTED FOR THAT AGENT-MONTH            
046100*    - THE LIST IS WHAT MAKES THE DEDUP RULE WORK WITHOUT A               
046200*    SORT OR AN INDEXED FILE.                                             
046300*    1993-01-11 MLK TICKET 0530 - WIDENED TO 150 AGENTS.                  
046400 01  WS-AGENT-TABLE.                                                      
046500     05  WS-AGENT-ENTRY OCCURS 150 TIMES.                                 
046600*            THE AGENT'S STANDARDIZED NAME, AS IT FIRST                   
046700*            APPEARED ON THE INPUT FILE.                                  
046800         10  WS-AGENT-NAME          PIC X(40).                            
046900         10  WS-AGENT-MONTH-DATA OCCURS 12 TIMES.                         
047000*            DISTINCT-FILING COUNT FOR THIS AGENT/MONTH, AND              
047100*            HOW MANY OF THE 40 ACCESSION SLOTS BELOW ARE USED.           
047200*                DISTINCT S-1/F-1 FILINGS TALLIED FOR THIS                
047300*                AGENT IN THIS CALENDAR MONTH, AFTER DEDUP.               
047400             15  WS-MONTH-COUNT       PIC 9(5)  COMP.                     
047500*                HOW MANY OF THE 40 ACCESSION SLOTS BELOW ARE             
047600*                CURRENTLY IN USE FOR THIS AGENT/MONTH.                   
047700             15  WS-ACC-COUNT         PIC 99    COMP.                     
047800*            2004-03-30 DKW TICKET 0905 - WIDENED 25 TO 40.               
047900*                ACCESSION NUMBERS ALREADY COUNTED FOR THIS               
048000*                AGENT/MONTH - THIS IS THE DEDUP MEMORY ITSELF.           
048100             15  WS-ACCESSION-LIST    PIC X(20)                           
048200                                       OCCURS 40 TIMES.                   
048300*            PAD TO A ROUND RECORD WIDTH, PER THE USUAL SHOP              
048400*            HABIT OF LEAVING A SMALL FILLER AT THE END OF EVERY          
048500*            01-LEVEL GROUP RATHER THAN LANDING ON AN ODD BOUND.          
048600         10  FILLER                   PIC X(04).                          
048700                                                                          
048800*----------- SORTABLE REPORT TABLE - LIGHTER, BUILT AFTER READ --         
048900*    THE AGENT TABLE ABOVE CARRIES THE WHOLE ACCESSION-NUMBER             
049000*    DEDUP LIST, WHICH IS TOO WIDE TO BUBBLE-SORT ECONOMICALLY.           
049100*    3100-BUILD-REPORT-TABLE COPIES JUST THE NAME, THE TWELVE             
049200*    MONTH COUNTS, AND THE ROW TOTAL INTO THIS LEANER TABLE,              
049300*    WHICH IS WHAT 3200-SORT-REPORT-TABLE ACTUALLY SORTS AND              
049400*    5200-WRITE-TABLE ACTUALLY PRINTS FROM.                               
049500 01  WS-REPORT-TABLE.                                                     
049600     05  WS-RPT-ENTRY OCCURS 150 TIMES.                                   
049700*            COPIED STRAIGHT FROM WS-AGENT-NAME BY                        
049800*            3110-COPY-ONE-AGENT.                                         
049900         10  WS-RPT-NAME          PIC X(40).                              
050000*            COPIED STRAIGHT FROM WS-MONTH-COUNT BY                       
050100*            3120-COPY-ONE-MONTH - NO ACCESSION DETAIL CARRIES            
050200*            OVER INTO THIS LEANER TABLE.                                 
050300         10  WS-RPT-MONTH         PIC 9(5) COMP OCCURS 12 TIMES.          
050400*            SUM OF THE TWELVE WS-RPT-MONTH CELLS FOR THIS                
050500*            AGENT - THE SORT KEY 3200-SORT-REPORT-TABLE ORDERS           
050600*            BY.                                                          
050700         10  WS-RPT-TOTAL         PIC 9(6) COMP.                          
050800*            PAD TO A ROUND RECORD WIDTH, SAME HABIT AS THE               
050900*            AGENT TABLE'S OWN TRAILING FILLER ABOVE.                     
051000         10  FILLER               PIC X(02).                              
051100                                                                          
051200*    SWAP-BUFFER FOR THE BUBBLE SORT - ONE ENTRY'S WORTH OF               
051300*    HOLDING AREA, SHAPED EXACTLY LIKE WS-RPT-ENTRY ABOVE.                
051400 01  WS-RPT-ENTRY-HOLD.                                                   
051500     05  WS-HOLD-NAME         PIC X(40).                                  
051600     05  WS-HOLD-MONTH        PIC 9(5) COMP OCCURS 12 TIMES.              
051700     05  WS-HOLD-TOTAL        PIC 9(6) COMP.                              
051800     05  FILLER               PIC X(02).                                  
051900                                                                          
052000*    COLUMN TOTALS ACROSS ALL AGENTS, ONE PER CALENDAR MONTH -            
052100*    ACCUMULATED BY 3300-COLUMN-TOTALS, PRINTED ON THE "TOTAL"            
052200*    LINE AND SCANNED BY 4100-FIND-PEAK-MONTH FOR THE ANALYSIS.           
052300 01  WS-COLUMN-TOTALS.                                                    
052400*        ONE CELL PER CALENDAR MONTH, SUMMED ACROSS EVERY AGENT           
052500*        ROW BY 3320-TOTAL-ONE-ROW / 3330-ADD-ONE-CELL.                   
052600     05  WS-COL-TOTAL         PIC 9(7) COMP OCCURS 12 TIMES.              
052700                                                                          
052800*----------- PRINT LINE LAYOUTS ---------------------------------         
052900*    THE HEADER LINE - AGENT-NAME COLUMN, TWELVE 5-WIDE MONTH             
053000*    LABEL SLOTS, A 6-WIDE "TOTAL" CAPTION. FILLED ONCE PER RUN           
053100*    BY 5100-WRITE-TITLE.                                                 
053200 01  RPT-HEADER-LINE.                                                     
053300*        A SINGLE LEADING BLANK MATCHES THE LEFT MARGIN USED BY           
053400*        EVERY OTHER LINE OF THE REPORT.                                  
053500     05  FILLER               PIC X(1)   VALUE SPACE.                     
053600*        FIXED CAPTION OVER THE AGENT-NAME COLUMN.                        
053700     05  FILLER               PIC X(40)  VALUE 'Filing Agent'.            
053800     05  FILLER               PIC X(1)   VALUE SPACE.                     
053900*        TWELVE MONTH-LABEL SLOTS, FILLED AT RUN TIME BY                  
054000*        5110-FILL-ONE-HEADER-MONTH FROM THE WS-MONTH-LABEL               
054100*        TABLE.                                                           
054200     05  RPT-HDR-MONTH-GRP OCCURS 12 TIMES.                               
054300         10  RPT-HDR-MONTH    PIC X(5).                                   
054400         10  FILLER           PIC X(1)   VALUE SPACE.                     
054500*        FIXED CAPTION OVER THE ROW-TOTAL COLUMN.                         
054600     05  FILLER               PIC X(6)   VALUE ' Total'.                  
054700     05  FILLER               PIC X(12)  VALUE SPACES.                    
054800                                                                          
054900*    THE DETAIL/TOTAL LINE - SAME COLUMN PLAN AS THE HEADER BUT           
055000*    NUMERIC, ZERO-SUPPRESSED MONTH COLUMNS AND A ROW TOTAL.              
055100*    REUSED FOR BOTH EVERY AGENT ROW AND THE FINAL "TOTAL" ROW.           
055200 01  RPT-DETAIL-LINE.                                                     
055300     05  FILLER               PIC X(1)   VALUE SPACE.                     
055400*        FULL AGENT NAME, OR THE LITERAL 'Total' ON THE FINAL             
055500*        COLUMN-TOTALS ROW.                                               
055600     05  RPT-AGENT-NAME       PIC X(40).                                  
055700     05  FILLER               PIC X(1)   VALUE SPACE.                     
055800*        TWELVE ZERO-SUPPRESSED NUMERIC COLUMNS, ONE PER                  
055900*        CALENDAR MONTH.                                                  
056000     05  RPT-MONTH-GRP OCCURS 12 TIMES.                                   
056100         10  RPT-MONTH-COL    PIC ZZZZ9.                                  
056200         10  FILLER           PIC X(1)   VALUE SPACE.                     
056300*        ROW TOTAL, ONE DIGIT WIDER THAN A MONTH COLUMN SINCE A           
056400*        FULL-YEAR TOTAL CAN EXCEED ANY SINGLE MONTH'S COUNT.             
056500     05  RPT-TOTAL-COL        PIC ZZZZZ9.                                 
056600     05  FILLER               PIC X(12)  VALUE SPACES.                    
056700                                                                          
056800*    A BLANK, FULL-WIDTH SPACER LINE USED BETWEEN SECTIONS OF             
056900*    THE REPORT (TITLE/TABLE, TABLE/ANALYSIS, AND BETWEEN THE             
057000*    THREE ANALYSIS SUB-SECTIONS).                                        
057100 01  RPT-BLANK-LINE.                                                      
057200*        A FULL BLANK PRINT LINE, USED TO SEPARATE EACH SECTION           
057300*        OF THE REPORT FROM THE NEXT.                                     
057400     05  FILLER               PIC X(132) VALUE SPACES.                    
057500                                                                          
057600                                                                          
057700 PROCEDURE DIVISION.                                                      
057800                                                                          
057900*----------------------------------------------------------------         
058000*    MAINLINE. OPEN, READ-TO-EOF, CLOSE - THE SAME THREE-STEP             
058100*    SHAPE AS EVERY OTHER BATCH PROGRAM IN THIS SHOP.                     
058200*----------------------------------------------------------------         
058300 0000-CBLEDGR1.                                                           
058400                                                                          
058500*    NOTHING IN THIS PARAGRAPH TOUCHES THE BUSINESS DATA ITSELF -         
058600*    IT JUST SEQUENCES THE THREE MAJOR PHASES OF THE RUN.                 
058700     PERFORM 1000-INIT.                                                   
058800     PERFORM 2000-MAINLINE                                                
058900         UNTIL WS-MORE-RECS = 'NO '.                                      
059000     PERFORM 3000-CLOSING.                                                
059100    *    THE ONLY STOP RUN IN THE PROGRAM - BOTH FILES ARE ALREADY        
059200*    CLOSED BY 3000-CLOSING BEFORE CONTROL REACHES HERE.                  
059300     STOP RUN.                                                            
059400                                                                          
059500                                                                          
059600*----------------------------------------------------------------         
059700*    INITIALIZATION - RESOLVE THE CUTOFF, CLEAR THE TABLES,               
059800*    OPEN THE FILES, PRIME THE READ.                                      
059900*----------------------------------------------------------------         
060000 1000-INIT.                                                               
060100                                                                          
060200*    THE ONLY PLACE IN THIS PROGRAM THE SYSTEM CLOCK IS TOUCHED -         
060300*    USED SOLELY TO DECIDE, BELOW, HOW MANY MONTHS OF A CURRENT-          
060400*    YEAR RUN HAVE ALREADY CLOSED.                                        
060500     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE.                        
060600                                                                          
060700*    ORDER MATTERS HERE - THE CUTOFF MUST BE KNOWN BEFORE ANY             
060800*    RECORD IS READ, SINCE 2200-VALIDATE-RECORD TESTS EVERY               
060900*    FILING DATE AGAINST IT.                                              
061000     PERFORM 1100-RESOLVE-CUTOFF.                                         
061100*    TABLES ARE CLEARED AFTER THE CUTOFF IS RESOLVED SO A                 
061200*    FUTURE-YEAR PRESCAN (WHICH OPENS AND RE-READS THE INPUT              
061300*    FILE BY ITSELF) CANNOT LEAVE ANY RESIDUE BEHIND IN THE               
061400*    REAL AGENT TABLE.                                                    
061500     PERFORM 1200-INIT-TABLES.                                            
061600                                                                          
061700*    BOTH FILES OPEN FOR THE REAL, SINGLE-PASS AGGREGATION RUN -          
061800*    NOT TO BE CONFUSED WITH THE SEPARATE OPEN/CLOSE PAIR INSIDE          
061900*    1150-SCAN-FUTURE-YEAR, WHICH OPENS EDGAR-FILING-IN A SECOND          
062000*    TIME, ONLY WHEN THE REPORT YEAR IS STILL IN THE FUTURE.              
062100     OPEN INPUT EDGAR-FILING-IN.                                          
062200     OPEN OUTPUT EDGAR-RPT-OUT.                                           
062300                                                                          
062400     PERFORM 9000-READ-FILING.                                            
062500                                                                          
062600                                                                          
062700*    DECIDES HOW MANY MONTHS OF WS-REPORT-YEAR ARE "COMPLETE"             
062800*    AND FROM THAT DERIVES THE CUTOFF DATE - SEE TICKET 0455              
062900*    FOR WHY THIS EXISTS AT ALL (THE CURRENT PARTIAL MONTH USED           
063000*    TO DRAG DOWN THE MONTHLY AVERAGE THE SALES DESK WATCHED).            
063100 1100-RESOLVE-CUTOFF.                                                     
063200                                                                          
063300*    THREE-WAY DECISION: OPERATOR OVERRIDE, PAST YEAR, CURRENT            
063400*    YEAR, OR FUTURE YEAR - EXACTLY ONE OF THE FOUR BRANCHES              
063500*    BELOW SETS WS-COMPLETED-MONTHS.                                      
063600     IF WS-FORCE-FULL-YEAR                                                
063700         MOVE 12 TO WS-COMPLETED-MONTHS                                   
063800     ELSE                                                                 
063900         IF WS-REPORT-YEAR < WS-SYS-YEAR                                  
064000*            A PAST YEAR IS ALWAYS FULLY COMPLETE.                        
064100             MOVE 12 TO WS-COMPLETED-MONTHS                               
064200         ELSE                                                             
064300             IF WS-REPORT-YEAR = WS-SYS-YEAR                              
064400*                ONLY MONTHS STRICTLY BEFORE THIS ONE COUNT -             
064500*                IN JANUARY THAT LEAVES ZERO COMPLETE MONTHS.             
064600                 COMPUTE WS-COMPLETED-MONTHS =                            
064700                         WS-SYS-MONTH - 1                                 
064800             ELSE                                                         
064900*                REPORT-YEAR IS STILL IN THE FUTURE - THE ONLY            
065000*                WAY TO KNOW HOW FAR THE YEAR HAS PROGRESSED IS           
065100*                TO LOOK AT THE DATA ITSELF (TICKET 0512).                
065200                 PERFORM 1150-SCAN-FUTURE-YEAR                            
065300             END-IF                                                       
065400         END-IF                                                           
065500     END-IF.                                                              
065600                                                                          
065700     PERFORM 1180-DERIVE-CUTOFF-DATE.                                     
065800                                                                          
065900                                                                          
066000*    1992-09-17 MLK TICKET 0512 - FULL PRESCAN FOR YEAR-END               
066100*    PLANNING RUNS AGAINST A REPORT-YEAR THAT HASN'T HAPPENED             
066200*    YET. READS THE WHOLE FILE ONCE, THEN THE FILE IS RE-OPENED           
066300*    AND RE-READ FOR THE REAL AGGREGATION PASS BELOW.                     
066400 1150-SCAN-FUTURE-YEAR.                                                   
066500                                                                          
066600*    SEPARATE SWITCH FROM THE MAIN-PASS WS-MORE-RECS - THIS LOOP          
066700*    OPENS AND READS THE SAME INPUT FILE UNDER ITS OWN FILE               
066800*    CONNECTOR STATE, SO IT CANNOT SHARE AN END-OF-FILE FLAG              
066900*    WITH THE REAL AGGREGATION PASS THAT COMES LATER.                     
067000     MOVE ZERO TO WS-MAX-FUTURE-MONTH.                                    
067100     MOVE 'YES' TO WS-PRESCAN-SW.                                         
067200                                                                          
067300     OPEN INPUT EDGAR-FILING-IN.                                          
067400     PERFORM 9100-PRESCAN-READ.                                           
067500     PERFORM 1160-PRESCAN-LOOP                                            
067600         UNTIL WS-PRESCAN-SW = 'NO '.                                     
067700     CLOSE EDGAR-FILING-IN.                                               
067800                                                                          
067900*    WHATEVER THE HIGHEST IN-YEAR MONTH NUMBER TURNED OUT TO BE           
068000*    ACROSS THE WHOLE FILE BECOMES THE COMPLETED-MONTHS COUNT -           
068100*    THE CURRENT/HIGHEST MONTH ITSELF IS TREATED AS STILL OPEN,           
068200*    THE SAME RULE THE CURRENT-YEAR BRANCH ABOVE USES.                    
068300     MOVE WS-MAX-FUTURE-MONTH TO WS-COMPLETED-MONTHS.                     
068400                                                                          
068500                                                                          
068600*    DRIVER FOR THE PRESCAN - ONE RECORD CHECKED, ONE RECORD              
068700*    READ, UNTIL 9100-PRESCAN-READ REPORTS END OF FILE.                   
068800 1160-PRESCAN-LOOP.                                                       
068900                                                                          
069000*    DRIVES ONE RECORD AT A TIME UNTIL THE PRESCAN HITS END OF            
069100*    FILE.                                                                
069200     PERFORM 1170-CHECK-FUTURE-RECORD.                                    
069300     PERFORM 9100-PRESCAN-READ.                                           
069400                                                                          
069500                                                                          
069600*    TAKES THE HIGHEST MONTH NUMBER SEEN AMONG ALL PARSEABLE              
069700*    RECORDS OF THE REPORT YEAR - NOTE THIS IS DELIBERATELY NOT           
069800*    FILTERED TO S-1/F-1 FORM TYPES, PER THE SPEC'S RULE THAT             
069900*    THE PRESCAN LOOKS AT ALL IN-YEAR DATA, NOT JUST IN-SCOPE             
070000*    FILINGS.                                                             
070100 1170-CHECK-FUTURE-RECORD.                                                
070200                                                                          
070300*    NOTE THIS CHECK IS DELIBERATELY NOT FORM-TYPE FILTERED -             
070400*    THE PRESCAN LOOKS AT EVERY PARSEABLE RECORD OF THE REPORT            
070500*    YEAR REGARDLESS OF FORM TYPE, SINCE THE GOAL IS ONLY TO              
070600*    LEARN HOW FAR THE CALENDAR HAS PROGRESSED.                           
070700     PERFORM 2100-PARSE-FILING-DATE THRU 2100-EXIT.                       
070800                                                                          
070900     IF WS-DATE-VALID                                                     
071000         IF WS-FIL-YEAR = WS-REPORT-YEAR                                  
071100             IF WS-FIL-MONTH > WS-MAX-FUTURE-MONTH                        
071200                 MOVE WS-FIL-MONTH TO WS-MAX-FUTURE-MONTH                 
071300             END-IF                                                       
071400         END-IF                                                           
071500     END-IF.                                                              
071600                                                                          
071700                                                                          
071800*    TURNS WS-COMPLETED-MONTHS INTO AN ACTUAL CALENDAR DATE -             
071900*    THE FIRST DAY OF THE MONTH AFTER THE LAST COMPLETE ONE.              
072000*    A FILING ON OR AFTER THIS DATE IS EXCLUDED BY                        
072100*    2200-VALIDATE-RECORD'S CUTOFF COMPARE.                               
072200 1180-DERIVE-CUTOFF-DATE.                                                 
072300                                                                          
072400*    THREE CASES: NOTHING COMPLETE YET, THE WHOLE YEAR COMPLETE,          
072500*    OR SOMEWHERE IN BETWEEN. THE CUTOFF IS ALWAYS THE FIRST DAY          
072600*    OF THE FIRST MONTH THAT IS NOT YET COMPLETE.                         
072700     IF WS-COMPLETED-MONTHS <= 0                                          
072800*        NOTHING COUNTS - CUTOFF IS JANUARY 1ST ITSELF.                   
072900         MOVE WS-REPORT-YEAR TO WS-CUT-YEAR                               
073000         MOVE 1 TO WS-CUT-MONTH                                           
073100         MOVE 1 TO WS-CUT-DAY                                             
073200     ELSE                                                                 
073300         IF WS-COMPLETED-MONTHS >= 12                                     
073400*            THE WHOLE YEAR COUNTS - CUTOFF IS JANUARY 1ST OF             
073500*            THE FOLLOWING YEAR.                                          
073600             COMPUTE WS-CUT-YEAR = WS-REPORT-YEAR + 1                     
073700             MOVE 1 TO WS-CUT-MONTH                                       
073800             MOVE 1 TO WS-CUT-DAY                                         
073900         ELSE                                                             
074000*            OTHERWISE THE 1ST OF THE FIRST INCOMPLETE MONTH.             
074100             MOVE WS-REPORT-YEAR TO WS-CUT-YEAR                           
074200             COMPUTE WS-CUT-MONTH = WS-COMPLETED-MONTHS + 1               
074300             MOVE 1 TO WS-CUT-DAY                                         
074400         END-IF                                                           
074500     END-IF.                                                              
074600                                                                          
074700                                                                          
074800*    CLEARS THE AGENT LOOKUP TABLE BEFORE THE READ LOOP STARTS            
074900*    SO A PRIOR RUN'S LEFTOVER VALUES (IF THIS PROGRAM IS EVER            
075000*    RUN TWICE IN THE SAME ADDRESS SPACE BY A CALLER) CANNOT              
075100*    BLEED INTO THIS RUN'S COUNTS.                                        
075200*    2006-06-12 RTW TICKET 0978 - TABLE CLEAR IS NOW A PARAGRAPH          
075300*    PER LOOP, DRIVEN FROM OUT HERE, INSTEAD OF THE OLD NESTED            
075400*    PERFORM VARYING ... END-PERFORM BLOCK.                               
075500 1200-INIT-TABLES.                                                        
075600                                                                          
075700*    NOTHING IS IN THE TABLE YET SO WS-AGENT-COUNT GOES TO ZERO           
075800*    FIRST - THE CLEAR LOOP BELOW TOUCHES EVERY SLOT REGARDLESS,          
075900*    BUT THE COUNT ITSELF IS WHAT THE SEARCH/ADD LOGIC IN                 
076000*    2310-FIND-OR-ADD-AGENT ACTUALLY RELIES ON.                           
076100     MOVE ZERO TO WS-AGENT-COUNT.                                         
076200     MOVE 1 TO WS-AG-SUB.                                                 
076300     PERFORM 1210-CLEAR-ONE-AGENT                                         
076400         UNTIL WS-AG-SUB > WS-MAX-AGENTS.                                 
076500                                                                          
076600     MOVE ZERO TO WS-AG-SUB.                                              
076700                                                                          
076800                                                                          
076900*    CLEARS ONE AGENT-TABLE SLOT: BLANKS THE NAME, THEN DRIVES            
077000*    THE INNER TWELVE-MONTH CLEAR BELOW, THEN ADVANCES TO THE             
077100*    NEXT SLOT. PERFORMED REPEATEDLY BY 1200-INIT-TABLES UNTIL            
077200*    EVERY ONE OF THE WS-MAX-AGENTS SLOTS HAS BEEN TOUCHED.               
077300 1210-CLEAR-ONE-AGENT.                                                    
077400                                                                          
077500*    THE NAME IS BLANKED EXPLICITLY SINCE A PRIOR RUN (IF THIS            
077600*    PROGRAM IS EVER CALLED TWICE IN ONE ADDRESS SPACE) COULD             
077700*    HAVE LEFT A REAL AGENT NAME SITTING IN THIS SLOT.                    
077800     MOVE SPACES TO WS-AGENT-NAME(WS-AG-SUB).                             
077900     MOVE 1 TO WS-MO-SUB.                                                 
078000     PERFORM 1220-CLEAR-ONE-MONTH                                         
078100         UNTIL WS-MO-SUB > 12.                                            
078200*    ALWAYS ADVANCES, WHETHER THIS SLOT TURNED OUT TO BE THE              
078300*    LAST ONE OR NOT.                                                     
078400     ADD 1 TO WS-AG-SUB.                                                  
078500                                                                          
078600                                                                          
078700*    CLEARS ONE AGENT/MONTH CELL - THE DISTINCT-FILING COUNT              
078800*    AND THE ACCESSION-LIST-IN-USE COUNT BOTH GO TO ZERO. THE             
078900*    ACCESSION LIST ITSELF IS LEFT AS-IS SINCE WS-ACC-COUNT OF            
079000*    ZERO MEANS NOTHING IN IT IS EVER LOOKED AT.                          
079100 1220-CLEAR-ONE-MONTH.                                                    
079200                                                                          
079300*    THE ACCESSION-NUMBER LIST ITSELF IS NOT BLANKED HERE -               
079400*    SETTING THE IN-USE COUNT TO ZERO IS ENOUGH, SINCE NOTHING            
079500*    ANYWHERE IN THIS PROGRAM EVER LOOKS PAST WS-ACC-COUNT                
079600*    ENTRIES IN THE LIST FOR A GIVEN AGENT/MONTH.                         
079700     MOVE ZERO TO WS-MONTH-COUNT(WS-AG-SUB WS-MO-SUB).                    
079800     MOVE ZERO TO WS-ACC-COUNT(WS-AG-SUB WS-MO-SUB).                      
079900*    ADVANCES REGARDLESS, SINCE EVERY MONTH SLOT MUST BE                  
080000*    TOUCHED EXACTLY ONCE PER AGENT.                                      
080100     ADD 1 TO WS-MO-SUB.                                                  
080200                                                                          
080300                                                                          
080400*----------------------------------------------------------------         
080500*    MAIN READ/VALIDATE/ACCUMULATE LOOP. ONE PASS OF THIS                 
080600*    PARAGRAPH PER INPUT RECORD, DRIVEN FROM 0000-CBLEDGR1                
080700*    UNTIL THE READ AT THE BOTTOM REPORTS END OF FILE.                    
080800*----------------------------------------------------------------         
080900 2000-MAINLINE.                                                           
081000                                                                          
081100*    DATE PARSING IS SPLIT OUT FROM THE REST OF THE RECORD EDIT           
081200*    BECAUSE THE FUTURE-YEAR PRESCAN (1170-CHECK-FUTURE-RECORD)           
081300*    NEEDS THE SAME DATE-BREAKOUT LOGIC WITHOUT THE FORM-TYPE,            
081400*    CUTOFF, AND BLANK-FIELD CHECKS THAT 2200-VALIDATE-RECORD             
081500*    ALSO RUNS.                                                           
081600     PERFORM 2100-PARSE-FILING-DATE THRU 2100-EXIT.                       
081700     PERFORM 2200-VALIDATE-RECORD THRU 2200-EXIT.                         
081800                                                                          
081900*    WS-SKIP-CTR IS NOT PRINTED ON THE REPORT ITSELF - IT IS              
082000*    CARRIED PURELY SO OPERATIONS CAN DISPLAY IT UNDER THE                
082100*    DEBUGGER IF A RUN'S FILTERED COUNT EVER LOOKS WRONG.                 
082200     IF WS-RECORD-VALID                                                   
082300         PERFORM 2300-ACCUMULATE                                          
082400     ELSE                                                                 
082500         ADD 1 TO WS-SKIP-CTR                                             
082600     END-IF.                                                              
082700                                                                          
082800     PERFORM 9000-READ-FILING.                                            
082900                                                                          
083000                                                                          
083100*    1989-11-20 DKW TICKET 0390 - PARSES AND CALENDAR-VALIDATES           
083200*    THE FILING DATE. SHARED BY THE MAIN LOOP AND THE FUTURE-             
083300*    YEAR PRESCAN. THE DATE MUST BE EXACTLY YYYY-MM-DD WITH THE           
083400*    DASHES IN THE RIGHT PLACE AND EVERY DIGIT GROUP NUMERIC              
083500*    BEFORE IT IS EVEN WORTH BREAKING OUT AND LEAP-CHECKING.              
083600 2100-PARSE-FILING-DATE.                                                  
083700                                                                          
083800*    DEFAULT TO INVALID AND ZEROED BEFORE ANY CHECK RUNS - THE            
083900*    ONLY WAY OUT OF THIS PARAGRAPH WITH A VALID DATE IS TO               
084000*    SURVIVE EVERY GO TO BELOW AND FALL THROUGH TO THE "Y" MOVE           
084100*    AT THE BOTTOM.                                                       
084200     MOVE 'N' TO WS-DATE-VALID-SW.                                        
084300     MOVE ZERO TO WS-FIL-YEAR WS-FIL-MONTH WS-FIL-DAY.                    
084400                                                                          
084500*    DASH POSITIONS FIRST - CHEAPEST CHECK, AND A WRONG-SHAPED            
084600*    STRING IS NOT WORTH TESTING FOR NUMERICNESS AT ALL.                  
084700     IF EDGAR-FILING-DATE(5:1) NOT = '-'                                  
084800         GO TO 2100-EXIT                                                  
084900     END-IF.                                                              
085000     IF EDGAR-FILING-DATE(8:1) NOT = '-'                                  
085100         GO TO 2100-EXIT                                                  
085200     END-IF.                                                              
085300     IF EDGAR-FILING-DATE(1:4) NOT NUMERIC                                
085400         GO TO 2100-EXIT                                                  
085500     END-IF.                                                              
085600     IF EDGAR-FILING-DATE(6:2) NOT NUMERIC                                
085700         GO TO 2100-EXIT                                                  
085800     END-IF.                                                              
085900     IF EDGAR-FILING-DATE(9:2) NOT NUMERIC                                
086000         GO TO 2100-EXIT                                                  
086100     END-IF.                                                              
086200                                                                          
086300*    ONLY ONCE THE SHAPE AND NUMERICNESS OF ALL THREE GROUPS              
086400*    ARE CONFIRMED DO WE BREAK THE STRING OUT INTO THE YEAR,              
086500*    MONTH, AND DAY WORK FIELDS.                                          
086600     MOVE EDGAR-FILING-DATE(1:4) TO WS-FIL-YEAR.                          
086700     MOVE EDGAR-FILING-DATE(6:2) TO WS-FIL-MONTH.                         
086800     MOVE EDGAR-FILING-DATE(9:2) TO WS-FIL-DAY.                           
086900                                                                          
087000*    MONTH RANGE IS CHECKED BEFORE LOOKING UP DAYS-IN-MONTH,              
087100*    SINCE 2150-DAYS-IN-MONTH'S EVALUATE HAS NO WHEN OTHER AND            
087200*    WOULD SIMPLY LEAVE WS-DAYS-IN-MONTH AT ITS PRIOR VALUE FOR           
087300*    AN OUT-OF-RANGE MONTH NUMBER.                                        
087400     IF WS-FIL-MONTH < 1 OR WS-FIL-MONTH > 12                             
087500         GO TO 2100-EXIT                                                  
087600     END-IF.                                                              
087700                                                                          
087800     PERFORM 2150-DAYS-IN-MONTH.                                          
087900                                                                          
088000*    THE DAY-OF-MONTH BOUND CHECK IS WHAT CATCHES AN IMPOSSIBLE           
088100*    DATE LIKE 2024-04-31 OR 2023-02-29 - WS-DAYS-IN-MONTH WAS            
088200*    JUST SET BY THE PARAGRAPH ABOVE FOR EXACTLY THIS MONTH AND           
088300*    YEAR.                                                                
088400     IF WS-FIL-DAY < 1 OR WS-FIL-DAY > WS-DAYS-IN-MONTH                   
088500         GO TO 2100-EXIT                                                  
088600     END-IF.                                                              
088700                                                                          
088800*    EVERY CHECK ABOVE WAS SURVIVED - THE DATE IS REAL.                   
088900     MOVE 'Y' TO WS-DATE-VALID-SW.                                        
089000                                                                          
089100*    COMMON FALL-THROUGH TARGET FOR EVERY GO TO ABOVE - A                 
089200*    RECORD WHOSE DATE FAILED ANY CHECK LANDS HERE WITH                   
089300*    WS-DATE-VALID-SW STILL 'N'.                                          
089400 2100-EXIT.                                                               
089500     EXIT.                                                                
089600                                                                          
089700                                                                          
089800*    LOOKS UP HOW MANY DAYS THE PARSED MONTH HAS, SO                      
089900*    2100-PARSE-FILING-DATE CAN REJECT AN IMPOSSIBLE DAY NUMBER           
090000*    LIKE APRIL 31ST. FEBRUARY IS THE ONE MONTH THAT NEEDS THE            
090100*    YEAR TOO, SO IT HANDS OFF TO THE LEAP-CHECK PARAGRAPH.               
090200 2150-DAYS-IN-MONTH.                                                      
090300                                                                          
090400*    GROUPED BY DAY COUNT RATHER THAN LISTED MONTH BY MONTH -             
090500*    THE 31-DAY AND 30-DAY MONTHS EACH SHARE ONE WHEN CLAUSE.             
090600     EVALUATE WS-FIL-MONTH                                                
090700         WHEN 1                                                           
090800         WHEN 3                                                           
090900         WHEN 5                                                           
091000         WHEN 7                                                           
091100         WHEN 8                                                           
091200         WHEN 10                                                          
091300         WHEN 12                                                          
091400             MOVE 31 TO WS-DAYS-IN-MONTH                                  
091500         WHEN 4                                                           
091600         WHEN 6                                                           
091700         WHEN 9                                                           
091800         WHEN 11                                                          
091900             MOVE 30 TO WS-DAYS-IN-MONTH                                  
092000         WHEN 2                                                           
092100             PERFORM 2160-LEAP-CHECK                                      
092200     END-EVALUATE.                                                        
092300                                                                          
092400                                                                          
092500*    STANDARD GREGORIAN LEAP-YEAR TEST: DIVISIBLE BY 4 AND NOT            
092600*    BY 100, OR DIVISIBLE BY 400. THREE DIVIDE STATEMENTS                 
092700*    INSTEAD OF THE MOD OPERATOR BECAUSE THIS SHOP'S COMPILER             
092800*    STANDARD PREDATES INTRINSIC FUNCTIONS IN THIS PROGRAM'S              
092900*    ORIGINAL RELEASE.                                                    
093000 2160-LEAP-CHECK.                                                         
093100                                                                          
093200*    THE QUOTIENT ITSELF IS NEVER USED - ONLY THE REMAINDER OF            
093300*    EACH DIVIDE MATTERS, WHICH IS WHY WS-DIV-TEMP IS A SINGLE            
093400*    SHARED THROWAWAY FIELD FOR ALL THREE DIVIDES.                        
093500     DIVIDE WS-FIL-YEAR BY 4 GIVING WS-DIV-TEMP                           
093600         REMAINDER WS-REM4.                                               
093700*    A CENTURY YEAR (REMAINDER ZERO HERE) IS NOT A LEAP YEAR              
093800*    UNLESS IT IS ALSO DIVISIBLE BY 400 - THE THIRD DIVIDE BELOW          
093900*    CATCHES THAT EXCEPTION.                                              
094000     DIVIDE WS-FIL-YEAR BY 100 GIVING WS-DIV-TEMP                         
094100         REMAINDER WS-REM100.                                             
094200     DIVIDE WS-FIL-YEAR BY 400 GIVING WS-DIV-TEMP                         
094300         REMAINDER WS-REM400.                                             
094400                                                                          
094500*    DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 EITHER            
094600*    WAY - THAT IS THE FULL GREGORIAN LEAP RULE IN ONE                    
094700*    CONDITION.                                                           
094800     IF (WS-REM4 = 0 AND WS-REM100 NOT = 0) OR WS-REM400 = 0              
094900         MOVE 29 TO WS-DAYS-IN-MONTH                                      
095000     ELSE                                                                 
095100         MOVE 28 TO WS-DAYS-IN-MONTH                                      
095200     END-IF.                                                              
095300                                                                          
095400                                                                          
095500*    THE VALIDATION CHAIN BELOW DEFAULTS TO INVALID AND ONLY              
095600*    FALLS THROUGH TO THE "Y" AT THE BOTTOM IF EVERY CHECK                
095700*    SURVIVES - SAME SHAPE AS THE OLD POP-SALES EDIT RUN.                 
095800*    EACH CHECK IS A RECORD-LEVEL, SKIP-SILENTLY EDIT - A                 
095900*    MALFORMED OR OUT-OF-SCOPE RECORD SIMPLY IS NOT COUNTED,              
096000*    THE RUN DOES NOT STOP FOR ANY OF THESE.                              
096100*    2009-10-05 DKW TICKET 1044 - THE OLD WHOLE-RECORD BLANK-LINE         
096200*    CHECK THAT USED TO OPEN THIS CHAIN IS GONE - A STRUCTURALLY          
096300*    SHORT LINE NOW ABORTS THE RUN BACK IN 9050-CHECK-RECORD-             
096400*    LENGTH BEFORE IT EVER REACHES THIS PARAGRAPH.                        
096500 2200-VALIDATE-RECORD.                                                    
096600                                                                          
096700*    DEFAULT TO INVALID, SAME SHAPE AS 2100-PARSE-FILING-DATE -           
096800*    THE RECORD IS ONLY EVER MARKED VALID AT THE VERY BOTTOM,             
096900*    AFTER EVERY ONE OF THE CHECKS BELOW HAS BEEN SURVIVED.               
097000     MOVE 'N' TO WS-VALID-SW.                                             
097100                                                                          
097200*    FORM-TYPE FILTER - IN SCOPE ONLY IF THE FIRST THREE BYTES            
097300*    ARE "S-1" OR "F-1" IN EITHER CASE. THIS IS A PURE PREFIX             
097400*    TEST, SO "S-11" MATCHES "S-1" AND IS IN SCOPE - CONFIRMED            
097500*    CORRECT BY LEGAL UNDER TICKET 0688, NOT A BUG.                       
097600     IF EDGAR-FORM-TYPE(1:3) NOT = 'S-1' AND                              
097700        EDGAR-FORM-TYPE(1:3) NOT = 's-1' AND                              
097800        EDGAR-FORM-TYPE(1:3) NOT = 'F-1' AND                              
097900        EDGAR-FORM-TYPE(1:3) NOT = 'f-1'                                  
098000         GO TO 2200-EXIT                                                  
098100     END-IF.                                                              
098200                                                                          
098300*    BLANK AGENT NAME OR BLANK ACCESSION NUMBER - BOTH ARE KEY            
098400*    FIELDS FOR THE DEDUP TABLE AND A RECORD CANNOT BE COUNTED            
098500*    WITHOUT THEM.                                                        
098600*    BOTH ARE KEY FIELDS FOR THE DEDUP TABLE - A RECORD WITHOUT           
098700*    ONE OF THEM COULD NEVER BE MATCHED OR COUNTED CORRECTLY.             
098800     IF EDGAR-AGENT-NAME = SPACES                                         
098900         GO TO 2200-EXIT                                                  
099000     END-IF.                                                              
099100                                                                          
099200     IF EDGAR-ACCESSION-NUM = SPACES                                      
099300         GO TO 2200-EXIT                                                  
099400     END-IF.                                                              
099500                                                                          
099600*    FILING-DATE DID NOT PARSE AS A VALID CALENDAR DATE.                  
099700     IF NOT WS-DATE-VALID                                                 
099800         GO TO 2200-EXIT                                                  
099900     END-IF.                                                              
100000                                                                          
100100*    WRONG CALENDAR YEAR FOR THIS RUN'S REPORT-YEAR.                      
100200     IF WS-FIL-YEAR NOT = WS-REPORT-YEAR                                  
100300         GO TO 2200-EXIT                                                  
100400     END-IF.                                                              
100500                                                                          
100600*    ON OR AFTER THE CUTOFF DATE - NOT YET A COMPLETE MONTH.              
100700*    THE ONE NUMERIC COMPARE THE REDEFINES ON WS-FILING-DATE-BRK          
100800*    AND WS-CUTOFF-DATE-BRK EXISTS TO MAKE POSSIBLE - WITHOUT IT          
100900*    THIS WOULD BE THREE SEPARATE YEAR/MONTH/DAY COMPARES.                
101000     IF WS-FILING-DATE-NUM >= WS-CUTOFF-DATE-NUM                          
101100         GO TO 2200-EXIT                                                  
101200     END-IF.                                                              
101300                                                                          
101400     MOVE 'Y' TO WS-VALID-SW.                                             
101500                                                                          
101600*    COMMON FALL-THROUGH TARGET FOR EVERY GO TO IN THIS                   
101700*    PARAGRAPH - A RECORD REJECTED BY ANY CHECK ABOVE LANDS HERE          
101800*    WITH WS-VALID-SW STILL 'N'.                                          
101900 2200-EXIT.                                                               
102000     EXIT.                                                                
102100                                                                          
102200                                                                          
102300*----------------------------------------------------------------         
102400*    ACCUMULATION - FIND OR ADD THE AGENT, DEDUP THE ACCESSION            
102500*    NUMBER FOR THIS AGENT/MONTH, THEN BUMP THE MONTH COUNT.              
102600*    ONLY REACHED FOR A RECORD 2200-VALIDATE-RECORD ALREADY               
102700*    PASSED.                                                              
102800*----------------------------------------------------------------         
102900 2300-ACCUMULATE.                                                         
103000                                                                          
103100*    WS-IN-REC-CTR COUNTS RECORDS THAT MADE IT PAST EVERY EDIT            
103200*    IN 2200-VALIDATE-RECORD - IT IS A SUPERSET OF THE NUMBER OF          
103300*    DISTINCT FILINGS ACTUALLY TALLIED, SINCE A DUPLICATE                 
103400*    ACCESSION NUMBER FOR AN AGENT/MONTH STILL INCREMENTS THIS            
103500*    COUNTER EVEN THOUGH IT IS NOT COUNTED INTO THE TABLE.                
103600     ADD 1 TO WS-IN-REC-CTR.                                              
103700     PERFORM 2310-FIND-OR-ADD-AGENT.                                      
103800                                                                          
103900*    WS-AG-SUB COMES BACK ZERO ONLY WHEN THE AGENT TABLE WAS              
104000*    ALREADY FULL AND THIS WAS A NEW AGENT - TICKET 0530'S                
104100*    TABLE-FULL WARNING HAS ALREADY FIRED IN THAT CASE, SO THE            
104200*    RECORD IS SIMPLY DROPPED HERE WITHOUT A SECOND MESSAGE.              
104300     IF WS-AG-SUB NOT = ZERO                                              
104400         PERFORM 2320-FIND-OR-ADD-ACCESSION                               
104500         IF NOT WS-ACCESSION-FOUND                                        
104600*            A NEW ACCESSION FOR THIS AGENT/MONTH - COUNT IT              
104700*            AND REMEMBER IT SO THE SAME ACCESSION NEVER COUNTS           
104800*            TWICE FOR THIS AGENT/MONTH AGAIN.                            
104900             ADD 1 TO WS-MONTH-COUNT(WS-AG-SUB WS-FIL-MONTH)              
105000             ADD 1 TO WS-ACC-COUNT(WS-AG-SUB WS-FIL-MONTH)                
105100             MOVE EDGAR-ACCESSION-NUM TO                                  
105200                 WS-ACCESSION-LIST(WS-AG-SUB WS-FIL-MONTH                 
105300                     WS-ACC-COUNT(WS-AG-SUB WS-FIL-MONTH))                
105400         END-IF                                                           
105500     END-IF.                                                              
105600                                                                          
105700                                                                          
105800*    LOOKS EDGAR-AGENT-NAME UP IN THE AGENT TABLE; IF NOT                 
105900*    FOUND, ADDS A NEW ENTRY (OR WARNS AND DROPS THE RECORD IF            
106000*    THE TABLE IS FULL). WS-AG-SUB COMES BACK POINTING AT THE             
106100*    AGENT'S SLOT, OR ZERO IF THE RECORD WAS DROPPED.                     
106200*    2006-06-12 RTW TICKET 0978 - AGENT SEARCH IS NOW A PARAGRAPH         
106300*    PER COMPARE, DRIVEN FROM OUT HERE.                                   
106400 2310-FIND-OR-ADD-AGENT.                                                  
106500                                                                          
106600*    A LINEAR SCAN, NOT A BINARY SEARCH - THE AGENT TABLE IS              
106700*    BUILT IN FIRST-SEEN ORDER DURING THE READ PASS AND IS NOT            
106800*    KEPT SORTED UNTIL THE SEPARATE REPORT TABLE IS BUILT AFTER           
106900*    END OF FILE, SO A LINEAR SCAN IS THE ONLY OPTION HERE.               
107000     MOVE 'N' TO WS-FOUND-SW.                                             
107100     MOVE ZERO TO WS-AG-SUB.                                              
107200     MOVE 1 TO WS-SRCH-SUB.                                               
107300     PERFORM 2312-SEARCH-ONE-AGENT                                        
107400         UNTIL WS-SRCH-SUB > WS-AGENT-COUNT                               
107500             OR WS-AGENT-FOUND.                                           
107600                                                                          
107700     IF NOT WS-AGENT-FOUND                                                
107800         IF WS-AGENT-COUNT < WS-MAX-AGENTS                                
107900             ADD 1 TO WS-AGENT-COUNT                                      
108000             MOVE WS-AGENT-COUNT TO WS-AG-SUB                             
108100             MOVE EDGAR-AGENT-NAME TO WS-AGENT-NAME(WS-AG-SUB)            
108200         ELSE                                                             
108300             DISPLAY 'EDGR-W001 AGENT TABLE FULL - RECORD '               
108400                     'DROPPED FOR ' EDGAR-AGENT-NAME                      
108500         END-IF                                                           
108600     END-IF.                                                              
108700                                                                          
108800                                                                          
108900*    COMPARES ONE AGENT-TABLE SLOT AGAINST THE CURRENT INPUT              
109000*    RECORD'S AGENT NAME; ON A MATCH REMEMBERS THE SLOT AND               
109100*    SETS THE FOUND SWITCH, WHICH STOPS THE DRIVING PERFORM IN            
109200*    2310-FIND-OR-ADD-AGENT. ALWAYS ADVANCES THE SEARCH                   
109300*    SUBSCRIPT SO THE LOOP CANNOT SPIN FOREVER.                           
109400 2312-SEARCH-ONE-AGENT.                                                   
109500                                                                          
109600*    COMPARES THE FULL 40-BYTE NAME FIELD, SPACE-PADDED ON BOTH           
109700*    SIDES - TWO AGENT NAMES THAT DIFFER ONLY IN CASE OR                  
109800*    PUNCTUATION ARE TREATED AS TWO DIFFERENT AGENTS, THE SAME            
109900*    WAY THE UPSTREAM EXTRACT ALREADY STANDARDIZES THEM.                  
110000     IF WS-AGENT-NAME(WS-SRCH-SUB) = EDGAR-AGENT-NAME                     
110100         MOVE WS-SRCH-SUB TO WS-AG-SUB                                    
110200         MOVE 'Y' TO WS-FOUND-SW                                          
110300     END-IF.                                                              
110400*    ALWAYS ADVANCES, MATCH OR NOT, SO A NON-MATCHING SLOT DOES           
110500*    NOT STALL THE DRIVING PERFORM IN 2310-FIND-OR-ADD-AGENT.             
110600     ADD 1 TO WS-SRCH-SUB.                                                
110700                                                                          
110800                                                                          
110900*    LOOKS EDGAR-ACCESSION-NUM UP IN THE CURRENT AGENT/MONTH'S            
111000*    ACCESSION LIST. WS-ACC-FOUND-SW COMES BACK 'Y' EITHER                
111100*    BECAUSE THE ACCESSION WAS ALREADY THERE (A TRUE DUPLICATE,           
111200*    SKIP THE COUNT) OR BECAUSE THE LIST IS ALREADY FULL (THE             
111300*    DEFENSIVE CASE BELOW).                                               
111400*    2004-03-30 DKW TICKET 0905 - IF THE ACCESSION LIST FOR               
111500*    THIS AGENT/MONTH IS ALREADY FULL, TREAT THE ACCESSION AS             
111600*    SEEN SO WE DO NOT OVERRUN THE TABLE.                                 
111700*    2006-06-12 RTW TICKET 0978 - ACCESSION SEARCH IS NOW A               
111800*    PARAGRAPH PER COMPARE, DRIVEN FROM OUT HERE.                         
111900 2320-FIND-OR-ADD-ACCESSION.                                              
112000                                                                          
112100*    SCOPED TO ONLY THE CURRENT AGENT'S CURRENT MONTH - THE               
112200*    SAME ACCESSION NUMBER FILED BY A DIFFERENT AGENT, OR BY              
112300*    THIS AGENT IN A DIFFERENT MONTH, IS NOT A DUPLICATE.                 
112400     MOVE 'N' TO WS-ACC-FOUND-SW.                                         
112500     MOVE 1 TO WS-AC-SUB.                                                 
112600     PERFORM 2322-SEARCH-ONE-ACCESSION                                    
112700         UNTIL WS-AC-SUB > WS-ACC-COUNT(WS-AG-SUB WS-FIL-MONTH)           
112800             OR WS-ACCESSION-FOUND.                                       
112900                                                                          
113000     IF NOT WS-ACCESSION-FOUND                                            
113100         IF WS-ACC-COUNT(WS-AG-SUB WS-FIL-MONTH)                          
113200                 >= WS-MAX-ACCESSIONS                                     
113300             DISPLAY 'EDGR-W002 ACCESSION LIST FULL FOR '                 
113400                     'AGENT/MONTH - DUPLICATE CHECK SKIPPED'              
113500             MOVE 'Y' TO WS-ACC-FOUND-SW                                  
113600         END-IF                                                           
113700     END-IF.                                                              
113800                                                                          
113900                                                                          
114000*    COMPARES ONE ACCESSION-LIST SLOT FOR THE CURRENT AGENT/              
114100*    MONTH AGAINST THE INPUT RECORD'S ACCESSION NUMBER; ON A              
114200*    MATCH SETS THE FOUND SWITCH. ALWAYS ADVANCES THE SUBSCRIPT.          
114300 2322-SEARCH-ONE-ACCESSION.                                               
114400                                                                          
114500*    A STRAIGHT EQUALITY TEST ON THE 20-BYTE ACCESSION STRING -           
114600*    THE EXTRACT'S ACCESSION NUMBERS ARE ALREADY FIXED-FORMAT             
114700*    AND SPACE-PADDED, SO NO EDITING IS NEEDED BEFORE COMPARING.          
114800     IF WS-ACCESSION-LIST(WS-AG-SUB WS-FIL-MONTH WS-AC-SUB)               
114900             = EDGAR-ACCESSION-NUM                                        
115000         MOVE 'Y' TO WS-ACC-FOUND-SW                                      
115100     END-IF.                                                              
115200*    SAME ADVANCE-REGARDLESS-OF-MATCH RULE AS THE AGENT SEARCH            
115300*    ABOVE.                                                               
115400     ADD 1 TO WS-AC-SUB.                                                  
115500                                                                          
115600                                                                          
115700*----------------------------------------------------------------         
115800*    CLOSING - BUILD THE SORTABLE TABLE, SORT IT, TOTAL THE               
115900*    COLUMNS, BUILD THE ANALYSIS, WRITE THE REPORT.                       
116000*----------------------------------------------------------------         
116100 3000-CLOSING.                                                            
116200                                                                          
116300*    EVERYTHING FROM HERE DOWN RUNS ONCE, AFTER END OF FILE -             
116400*    TURNING THE RAW AGENT TABLE BUILT DURING THE READ PASS INTO          
116500*    A SORTED, TOTALED, ANALYZED PRINTED REPORT.                          
116600     PERFORM 3100-BUILD-REPORT-TABLE.                                     
116700     PERFORM 3200-SORT-REPORT-TABLE.                                      
116800     PERFORM 3300-COLUMN-TOTALS.                                          
116900     PERFORM 4000-BUILD-ANALYSIS.                                         
117000     PERFORM 5000-WRITE-REPORT.                                           
117100                                                                          
117200     CLOSE EDGAR-FILING-IN.                                               
117300     CLOSE EDGAR-RPT-OUT.                                                 
117400                                                                          
117500*    THE ONLY OPERATOR-VISIBLE CONFIRMATION THAT THE RUN                  
117600*    FINISHED CLEANLY - OPERATIONS WATCHES FOR THIS MESSAGE IN            
117700*    THE JOB LOG BEFORE RELEASING THE PRINT FILE TO THE SALES             
117800*    DESK.                                                                
117900     DISPLAY 'EDGR-I010 REPORT COMPLETE - SEE EDGARRPT'.                  
118000                                                                          
118100                                                                          
118200*    FLATTENS THE WORKING AGENT TABLE (WHICH CARRIES THE WIDE             
118300*    ACCESSION DEDUP LISTS WE NO LONGER NEED) INTO THE LEANER             
118400*    REPORT TABLE THAT WILL ACTUALLY BE SORTED AND PRINTED -              
118500*    NAME, TWELVE MONTH COUNTS, AND A ROW TOTAL PER AGENT.                
118600*    2006-06-12 RTW TICKET 0978 - REPORT-TABLE BUILD IS NOW A             
118700*    PARAGRAPH PER AGENT / PARAGRAPH PER MONTH, DRIVEN FROM OUT           
118800*    HERE.                                                                
118900 3100-BUILD-REPORT-TABLE.                                                 
119000                                                                          
119100*    WS-SRCH-SUB IS REUSED HERE AS THE AGENT-TABLE WALK                   
119200*    SUBSCRIPT - THE SAME 77-LEVEL ITEM 2310-FIND-OR-ADD-AGENT            
119300*    USES DURING THE READ PASS, NOW REPURPOSED FOR THE ONE-TIME           
119400*    COPY PASS THAT RUNS AFTER END OF FILE.                               
119500     MOVE ZERO TO WS-RPT-COUNT.                                           
119600     MOVE 1 TO WS-SRCH-SUB.                                               
119700     PERFORM 3110-COPY-ONE-AGENT                                          
119800         UNTIL WS-SRCH-SUB > WS-AGENT-COUNT.                              
119900                                                                          
120000                                                                          
120100*    COPIES ONE AGENT'S NAME AND MONTH BLOCK FROM THE WORKING             
120200*    AGENT TABLE INTO THE NEXT FREE REPORT-TABLE ROW, THEN                
120300*    ADVANCES TO THE NEXT AGENT-TABLE SLOT.                               
120400 3110-COPY-ONE-AGENT.                                                     
120500                                                                          
120600*    WS-RPT-COUNT ENDS UP EQUAL TO WS-AGENT-COUNT WHEN THIS               
120700*    PARAGRAPH FINISHES - ONE REPORT-TABLE ROW PER AGENT-TABLE            
120800*    SLOT ACTUALLY IN USE, IN THE SAME ORDER THE AGENTS WERE              
120900*    FIRST SEEN ON THE INPUT FILE, BEFORE THE SORT REORDERS               
121000*    THEM BY VOLUME.                                                      
121100     ADD 1 TO WS-RPT-COUNT.                                               
121200     MOVE WS-AGENT-NAME(WS-SRCH-SUB) TO                                   
121300             WS-RPT-NAME(WS-RPT-COUNT).                                   
121400     MOVE ZERO TO WS-RPT-TOTAL(WS-RPT-COUNT).                             
121500     MOVE 1 TO WS-MO-SUB.                                                 
121600     PERFORM 3120-COPY-ONE-MONTH                                          
121700         UNTIL WS-MO-SUB > 12.                                            
121800     ADD 1 TO WS-SRCH-SUB.                                                
121900                                                                          
122000                                                                          
122100*    COPIES ONE MONTH'S COUNT AND ADDS IT INTO THE ROW TOTAL              
122200*    BEING BUILT FOR THIS AGENT.                                          
122300 3120-COPY-ONE-MONTH.                                                     
122400                                                                          
122500*    A STRAIGHT COPY - THE AGENT TABLE'S MONTH COUNT IS ALREADY           
122600*    THE FINAL DEDUPED DISTINCT-FILING FIGURE, NOTHING FURTHER            
122700*    IS COMPUTED ON IT HERE.                                              
122800     MOVE WS-MONTH-COUNT(WS-SRCH-SUB WS-MO-SUB) TO                        
122900             WS-RPT-MONTH(WS-RPT-COUNT WS-MO-SUB).                        
123000     ADD WS-MONTH-COUNT(WS-SRCH-SUB WS-MO-SUB) TO                         
123100             WS-RPT-TOTAL(WS-RPT-COUNT).                                  
123200*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
123300     ADD 1 TO WS-MO-SUB.                                                  
123400                                                                          
123500                                                                          
123600*    DESCENDING ROW TOTAL, ASCENDING AGENT NAME ON TIES. NO               
123700*    SORT VERB IN THIS SHOP'S PROGRAMS - A PLAIN BUBBLE PASS              
123800*    OVER THE REPORT TABLE DOES THE JOB. KEEPS PASSING OVER THE           
123900*    TABLE UNTIL A WHOLE PASS MAKES NO SWAPS.                             
124000 3200-SORT-REPORT-TABLE.                                                  
124100                                                                          
124200*    PRIMED TO 'Y' SO THE LOOP BELOW ALWAYS RUNS AT LEAST ONE             
124300*    PASS, EVEN FOR A ONE-ROW OR EMPTY TABLE.                             
124400     MOVE 'Y' TO WS-SWAPPED-SW.                                           
124500                                                                          
124600     PERFORM 3210-BUBBLE-PASS                                             
124700         UNTIL NOT WS-TABLE-SWAPPED.                                      
124800                                                                          
124900                                                                          
125000*    ONE FULL PASS OVER THE REPORT TABLE, COMPARING EACH                  
125100*    ADJACENT PAIR OF ROWS IN TURN.                                       
125200*    2006-06-12 RTW TICKET 0978 - THE PAIR COMPARE INSIDE A PASS          
125300*    IS NOW ITS OWN PARAGRAPH, DRIVEN FROM OUT HERE.                      
125400 3210-BUBBLE-PASS.                                                        
125500                                                                          
125600*    WS-RPT-LIMIT IS COUNT MINUS ONE SINCE EACH PASS COMPARES A           
125700*    ROW AGAINST THE ROW IMMEDIATELY BELOW IT - THE LAST ROW HAS          
125800*    NOTHING BELOW IT TO COMPARE AGAINST.                                 
125900     MOVE 'N' TO WS-SWAPPED-SW.                                           
126000     COMPUTE WS-RPT-LIMIT = WS-RPT-COUNT - 1.                             
126100     MOVE 1 TO WS-RPT-SUB.                                                
126200                                                                          
126300     PERFORM 3215-COMPARE-ONE-PAIR                                        
126400         UNTIL WS-RPT-SUB > WS-RPT-LIMIT.                                 
126500                                                                          
126600                                                                          
126700*    COMPARES ROWS WS-RPT-SUB AND WS-RPT-SUB2 (THE NEXT ONE               
126800*    DOWN); SWAPS THEM IF THE LOWER-NUMBERED ROW HAS A SMALLER            
126900*    TOTAL, OR THE SAME TOTAL BUT A LATER NAME. EITHER WAY,               
127000*    FLAGS THE PASS AS HAVING MADE A SWAP SO 3200-SORT-REPORT-            
127100*    TABLE KNOWS TO RUN ANOTHER PASS.                                     
127200 3215-COMPARE-ONE-PAIR.                                                   
127300                                                                          
127400*    DESCENDING BY TOTAL, ASCENDING BY NAME ON A TIE - THE TIE            
127500*    BREAK KEEPS THE SORT ORDER DETERMINISTIC RUN TO RUN RATHER           
127600*    THAN DEPENDENT ON THE ORDER AGENTS HAPPENED TO FIRST APPEAR          
127700*    IN THE INPUT FILE.                                                   
127800     COMPUTE WS-RPT-SUB2 = WS-RPT-SUB + 1.                                
127900                                                                          
128000*    STRICTLY LESS-THAN ON THE FIRST COMPARE - A LOWER ROW WITH           
128100*    A SMALLER TOTAL THAN THE ROW ABOVE IT BELONGS FURTHER DOWN           
128200*    THE DESCENDING-ORDER TABLE, SO IT IS SWAPPED UPWARD... NO,           
128300*    SWAPPED INTO THE LOWER SLOT, SINCE THE LARGER TOTAL BELONGS          
128400*    ON TOP.                                                              
128500     IF WS-RPT-TOTAL(WS-RPT-SUB) < WS-RPT-TOTAL(WS-RPT-SUB2)              
128600         PERFORM 3220-SWAP-ENTRIES                                        
128700         MOVE 'Y' TO WS-SWAPPED-SW                                        
128800     ELSE                                                                 
128900         IF WS-RPT-TOTAL(WS-RPT-SUB) =                                    
129000             WS-RPT-TOTAL(WS-RPT-SUB2)                                    
129100             IF WS-RPT-NAME(WS-RPT-SUB) >                                 
129200                 WS-RPT-NAME(WS-RPT-SUB2)                                 
129300                 PERFORM 3220-SWAP-ENTRIES                                
129400                 MOVE 'Y' TO WS-SWAPPED-SW                                
129500             END-IF                                                       
129600         END-IF                                                           
129700     END-IF.                                                              
129800                                                                          
129900     ADD 1 TO WS-RPT-SUB.                                                 
130000                                                                          
130100                                                                          
130200*    SWAPS TWO ADJACENT REPORT-TABLE ROWS THROUGH THE                     
130300*    WS-RPT-ENTRY-HOLD WORK AREA.                                         
130400 3220-SWAP-ENTRIES.                                                       
130500                                                                          
130600*    THE HOLD AREA IS SHAPED EXACTLY LIKE ONE REPORT-TABLE ROW -          
130700*    A THREE-MOVE SWAP THROUGH A SCRATCH AREA, THE SAME PATTERN           
130800*    THIS SHOP HAS USED FOR TABLE SWAPS SINCE BEFORE SORT VERBS           
130900*    WERE STANDARD ON THIS COMPILER.                                      
131000     MOVE WS-RPT-ENTRY(WS-RPT-SUB)  TO WS-RPT-ENTRY-HOLD.                 
131100     MOVE WS-RPT-ENTRY(WS-RPT-SUB2) TO WS-RPT-ENTRY(WS-RPT-SUB).          
131200     MOVE WS-RPT-ENTRY-HOLD TO WS-RPT-ENTRY(WS-RPT-SUB2).                 
131300                                                                          
131400                                                                          
131500*    ACCUMULATES THE TWELVE MONTH-COLUMN TOTALS AND THE GRAND             
131600*    TOTAL ACROSS EVERY AGENT ROW IN THE NOW-SORTED REPORT                
131700*    TABLE. RUN ONCE, AFTER THE SORT, SO THE COLUMN TOTALS AND            
131800*    THE PEAK-MONTH SCAN THAT FOLLOWS SEE A STABLE TABLE.                 
131900*    2006-06-12 RTW TICKET 0978 - COLUMN-TOTAL CLEAR AND ACCUMU-          
132000*    LATION ARE NOW PARAGRAPH-PER-LOOP, DRIVEN FROM OUT HERE.             
132100 3300-COLUMN-TOTALS.                                                      
132200                                                                          
132300*    RUN ONLY ONCE, AFTER THE SORT HAS SETTLED - RUNNING THIS             
132400*    BEFORE THE SORT WOULD STILL GIVE THE RIGHT TOTALS, SINCE             
132500*    SORTING DOES NOT CHANGE ANY ROW'S OWN CONTENT, BUT KEEPING           
132600*    IT AFTER THE SORT MATCHES THE ORDER THE ANALYSIS SECTION             
132700*    BELOW EXPECTS THE TABLE TO BE IN.                                    
132800     MOVE ZERO TO WS-GRAND-TOTAL.                                         
132900     MOVE 1 TO WS-MO-SUB.                                                 
133000     PERFORM 3310-CLEAR-ONE-COLUMN                                        
133100         UNTIL WS-MO-SUB > 12.                                            
133200                                                                          
133300     MOVE 1 TO WS-RPT-SUB.                                                
133400     PERFORM 3320-TOTAL-ONE-ROW                                           
133500         UNTIL WS-RPT-SUB > WS-RPT-COUNT.                                 
133600                                                                          
133700                                                                          
133800*    ZEROES ONE MONTH'S COLUMN TOTAL BEFORE THE ACCUMULATION              
133900*    PASS BELOW ADDS EVERY AGENT'S FIGURE INTO IT.                        
134000 3310-CLEAR-ONE-COLUMN.                                                   
134100                                                                          
134200*    ONE MONTH COLUMN AT A TIME - TWELVE CALLS OF THIS PARAGRAPH          
134300*    CLEAR THE WHOLE WS-COLUMN-TOTALS TABLE BEFORE THE                    
134400*    ACCUMULATION PASS IN 3320-TOTAL-ONE-ROW ADDS EVERY AGENT'S           
134500*    FIGURES BACK INTO IT.                                                
134600     MOVE ZERO TO WS-COL-TOTAL(WS-MO-SUB).                                
134700*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
134800     ADD 1 TO WS-MO-SUB.                                                  
134900                                                                          
135000                                                                          
135100*    ADDS ONE AGENT ROW'S TWELVE MONTH FIGURES INTO THE RUNNING           
135200*    COLUMN TOTALS, THEN FOLDS THAT ROW'S OWN TOTAL INTO THE              
135300*    GRAND TOTAL, THEN MOVES ON TO THE NEXT ROW.                          
135400 3320-TOTAL-ONE-ROW.                                                      
135500                                                                          
135600*    ONE AGENT ROW'S TWELVE MONTH FIGURES ARE FOLDED INTO THE             
135700*    RUNNING COLUMN TOTALS BEFORE THAT SAME ROW'S OWN TOTAL IS            
135800*    FOLDED INTO THE GRAND TOTAL - BOTH FIGURES END UP EQUAL              
135900*    WHETHER SUMMED BY ROW OR BY COLUMN, WHICH IS THE USUAL               
136000*    CROSS-FOOT CHECK A PRINTED TOTALS LINE GIVES A REVIEWER.             
136100     MOVE 1 TO WS-MO-SUB.                                                 
136200     PERFORM 3330-ADD-ONE-CELL                                            
136300         UNTIL WS-MO-SUB > 12.                                            
136400     ADD WS-RPT-TOTAL(WS-RPT-SUB) TO WS-GRAND-TOTAL.                      
136500*    ADVANCES THE REPORT-TABLE SUBSCRIPT ONE SLOT.                        
136600     ADD 1 TO WS-RPT-SUB.                                                 
136700                                                                          
136800                                                                          
136900*    ADDS ONE AGENT/MONTH CELL INTO ITS COLUMN TOTAL.                     
137000 3330-ADD-ONE-CELL.                                                       
137100                                                                          
137200*    ONE CELL, ONE ADD - THE COLUMN TOTAL ACCUMULATES ACROSS              
137300*    EVERY AGENT ROW AS WS-RPT-SUB ADVANCES IN THE CALLING                
137400*    PARAGRAPH.                                                           
137500     ADD WS-RPT-MONTH(WS-RPT-SUB WS-MO-SUB) TO                            
137600             WS-COL-TOTAL(WS-MO-SUB).                                     
137700*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
137800     ADD 1 TO WS-MO-SUB.                                                  
137900                                                                          
138000                                                                          
138100*----------------------------------------------------------------         
138200*    EXECUTIVE ANALYSIS - TOP AGENT, PEAK MONTH, OR THE                   
138300*    EMPTY-TABLE SENTENCE.                                                
138400*    1994-11-02 RTW TICKET 0601.                                          
138500*----------------------------------------------------------------         
138600 4000-BUILD-ANALYSIS.                                                     
138700                                                                          
138800*    AN EMPTY REPORT TABLE MEANS EITHER THE INPUT FILE HAD NO             
138900*    S-1/F-1 FILINGS AT ALL OR EVERY ONE OF THEM FELL OUTSIDE             
139000*    THE REPORT YEAR OR THE COMPLETED-MONTH CUTOFF - EITHER WAY           
139100*    THE ANALYSIS SECTION FALLS BACK TO THE FIXED SENTENCE IN             
139200*    5310-WRITE-EMPTY-ANALYSIS RATHER THAN DIVIDING BY A ZERO             
139300*    ROW COUNT ANYWHERE.                                                  
139400     IF WS-RPT-COUNT = ZERO                                               
139500*        NO AGENT ROWS AT ALL - PRINT THE FIXED "NO FILINGS               
139600*        FOUND" SENTENCE INSTEAD OF A SNAPSHOT/MAP/PLAN.                  
139700         MOVE 'Y' TO WS-EMPTY-ANALYSIS-SW                                 
139800     ELSE                                                                 
139900         MOVE 'N' TO WS-EMPTY-ANALYSIS-SW                                 
140000*        THE TABLE IS ALREADY SORTED DESCENDING BY TOTAL, SO              
140100*        THE TOP AGENT IS SIMPLY ROW ONE.                                 
140200         MOVE WS-RPT-NAME(1)  TO WS-TOP-AGENT-NAME                        
140300         MOVE WS-RPT-TOTAL(1) TO WS-TOP-AGENT-TOTAL                       
140400         PERFORM 4100-FIND-PEAK-MONTH                                     
140500         PERFORM 4200-TRIM-TOP-AGENT-NAME                                 
140600     END-IF.                                                              
140700                                                                          
140800                                                                          
140900*    SCANS THE TWELVE COLUMN TOTALS FOR THE LARGEST ONE; ON A             
141000*    TIE THE EARLIEST MONTH WINS BECAUSE THE SCAN STARTS AT               
141100*    MONTH 1 AND ONLY REPLACES THE CURRENT PEAK ON A STRICT               
141200*    IMPROVEMENT.                                                         
141300*    2006-06-12 RTW TICKET 0978 - PEAK-MONTH SCAN IS NOW A                
141400*    PARAGRAPH PER MONTH, DRIVEN FROM OUT HERE.                           
141500 4100-FIND-PEAK-MONTH.                                                    
141600                                                                          
141700*    MONTH 1 IS THE STARTING ASSUMPTION SO THE SCAN BELOW ONLY            
141800*    HAS TO COVER MONTHS 2 THROUGH 12.                                    
141900     MOVE 1 TO WS-PEAK-MONTH.                                             
142000     MOVE WS-COL-TOTAL(1) TO WS-PEAK-TOTAL.                               
142100     MOVE 2 TO WS-MO-SUB.                                                 
142200                                                                          
142300     PERFORM 4110-CHECK-ONE-MONTH                                         
142400         UNTIL WS-MO-SUB > 12.                                            
142500                                                                          
142600                                                                          
142700*    COMPARES ONE MONTH'S COLUMN TOTAL AGAINST THE CURRENT                
142800*    PEAK; REPLACES THE PEAK ONLY ON A STRICTLY LARGER TOTAL SO           
142900*    THE EARLIEST TIED MONTH IS KEPT.                                     
143000 4110-CHECK-ONE-MONTH.                                                    
143100                                                                          
143200*    A TIE DOES NOT REPLACE THE CURRENT PEAK, SINCE THIS                  
143300*    PARAGRAPH IS DRIVEN STARTING AT MONTH 2 WITH MONTH 1                 
143400*    ALREADY IN PLACE AS THE INITIAL PEAK - LEAVING THE EARLIEST          
143500*    TIED MONTH IN POSSESSION OF THE TITLE.                               
143600     IF WS-COL-TOTAL(WS-MO-SUB) > WS-PEAK-TOTAL                           
143700         MOVE WS-MO-SUB TO WS-PEAK-MONTH                                  
143800         MOVE WS-COL-TOTAL(WS-MO-SUB) TO WS-PEAK-TOTAL                    
143900     END-IF.                                                              
144000*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
144100     ADD 1 TO WS-MO-SUB.                                                  
144200                                                                          
144300                                                                          
144400*    WS-TOP-AGENT-NAME IS A FIXED 40-BYTE FIELD, SPACE-PADDED -           
144500*    THIS WALKS BACKWARD FROM THE END LOOKING FOR THE LAST                
144600*    NON-SPACE CHARACTER SO THE SNAPSHOT SENTENCE CAN PRINT THE           
144700*    NAME WITHOUT A TRAILING RUN OF BLANKS.                               
144800*    2006-06-12 RTW TICKET 0978 - TRAILING-SPACE SCAN IS NOW A            
144900*    PARAGRAPH PER CHARACTER, DRIVEN FROM OUT HERE.                       
145000 4200-TRIM-TOP-AGENT-NAME.                                                
145100                                                                          
145200*    40 IS THE FULL WIDTH OF WS-TOP-AGENT-NAME - THE SCAN WALKS           
145300*    BACKWARD FROM THERE LOOKING FOR THE LAST NON-SPACE BYTE.             
145400     MOVE 40 TO WS-TRIM-LEN.                                              
145500     MOVE 'N' TO WS-TRIM-DONE-SW.                                         
145600                                                                          
145700     PERFORM 4210-CHECK-ONE-CHAR                                          
145800         UNTIL WS-TRIM-DONE OR WS-TRIM-LEN = 0.                           
145900                                                                          
146000     IF WS-TRIM-LEN = 0                                                   
146100*        AN ALL-BLANK NAME (SHOULD NOT HAPPEN, SINCE BLANK                
146200*        NAMES ARE SKIPPED BACK IN 2200-VALIDATE-RECORD) - FALL           
146300*        BACK TO LENGTH 1 SO THE REFERENCE MODIFICATION IN                
146400*        5320-WRITE-SNAPSHOT NEVER ASKS FOR A ZERO-LENGTH SLICE.          
146500         MOVE 1 TO WS-TRIM-LEN                                            
146600     END-IF.                                                              
146700                                                                          
146800                                                                          
146900*    CHECKS ONE CHARACTER POSITION, COUNTING DOWN FROM THE END            
147000*    OF THE NAME. THE FIRST NON-SPACE CHARACTER FOUND STOPS THE           
147100*    SCAN; OTHERWISE THE LENGTH IS SHORTENED BY ONE AND THE               
147200*    SCAN CONTINUES TOWARD THE FRONT OF THE FIELD.                        
147300 4210-CHECK-ONE-CHAR.                                                     
147400                                                                          
147500*    REFERENCE MODIFICATION ONE BYTE AT A TIME, WALKING FROM              
147600*    POSITION 40 BACK TOWARD POSITION 1 - STOPS AT THE FIRST              
147700*    PRINTABLE CHARACTER FOUND, WHICH IS THE LAST CHARACTER OF            
147800*    THE AGENT'S ACTUAL NAME.                                             
147900     IF WS-TOP-AGENT-NAME(WS-TRIM-LEN:1) NOT = SPACE                      
148000         MOVE 'Y' TO WS-TRIM-DONE-SW                                      
148100     ELSE                                                                 
148200         SUBTRACT 1 FROM WS-TRIM-LEN                                      
148300     END-IF.                                                              
148400                                                                          
148500                                                                          
148600*----------------------------------------------------------------         
148700*    REPORT WRITER.                                                       
148800*    2001-08-14 RTW TICKET 0822 - DROPPED THE OLD BANNER PAGE.            
148900*----------------------------------------------------------------         
149000 5000-WRITE-REPORT.                                                       
149100                                                                          
149200*    THREE SECTIONS, WRITTEN IN ORDER, NO BACKING UP - THE                
149300*    REPORT FILE IS SEQUENTIAL OUTPUT ONLY.                               
149400     PERFORM 5100-WRITE-TITLE.                                            
149500     PERFORM 5200-WRITE-TABLE.                                            
149600     PERFORM 5300-WRITE-ANALYSIS.                                         
149700                                                                          
149800                                                                          
149900*    WRITES THE TWO TITLE LINES, A BLANK LINE, AND THE COLUMN             
150000*    HEADER ROW. THE REPORT-YEAR IS STRUNG RIGHT INTO THE FIRST           
150100*    TITLE LINE SO THE SALES DESK CAN TELL AT A GLANCE WHICH              
150200*    YEAR'S PACKET THEY ARE HOLDING.                                      
150300*    2011-04-19 RTW TICKET 1107 - THE FIRST LINE USED TO CARRY            
150400*    AFTER ADVANCING PAGE, LEFT OVER FROM THE OLD BANNER-PAGE             
150500*    DAYS (TICKET 0822). EDGAR-RPT-OUT HAS NEVER CARRIED A                
150600*    LINAGE CLAUSE, SO THERE WAS NO PAGE BODY FOR THAT PAGE               
150700*    EJECT TO ADVANCE AGAINST - IT JUST SKIPPED A LINE LIKE ANY           
150800*    OTHER ADVANCING CLAUSE WOULD. CHANGED TO ADVANCING 1 LINE            
150900*    TO MATCH EVERY OTHER WRITE IN THIS REPORT, SINCE THE WHOLE           
151000*    REPORT IS ONE LOGICAL PAGE ANYWAY.                                   
151100*    2006-06-12 RTW TICKET 0978 - HEADER MONTH-LABEL FILL IS NOW          
151200*    A PARAGRAPH PER MONTH, DRIVEN FROM OUT HERE.                         
151300 5100-WRITE-TITLE.                                                        
151400                                                                          
151500*    THE YEAR IS STRUNG RIGHT INTO THE FIRST LINE, NOT SET OFF            
151600*    IN A SEPARATE FIELD, SO THE SALES DESK SEES IT THE INSTANT           
151700*    THEY OPEN THE PACKET.                                                
151800     MOVE SPACES TO WS-PRINT-LINE.                                        
151900     STRING 'EDGAR Agents S-1/F-1 Monthly Filing Report ('                
152000             DELIMITED BY SIZE                                            
152100             WS-REPORT-YEAR                                               
152200             DELIMITED BY SIZE                                            
152300             ')'                                                          
152400             DELIMITED BY SIZE                                            
152500         INTO WS-PRINT-LINE.                                              
152600     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
152700         AFTER ADVANCING 1 LINE.                                          
152800                                                                          
152900*    SECOND TITLE LINE - A ONE-SENTENCE DESCRIPTION OF WHAT THE           
153000*    TABLE BELOW CONTAINS.                                                
153100     MOVE SPACES TO WS-PRINT-LINE.                                        
153200     STRING '12-month landscape table includes Jan-Dec, '                 
153300             'with row and column totals.'                                
153400             DELIMITED BY SIZE                                            
153500         INTO WS-PRINT-LINE.                                              
153600     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
153700         AFTER ADVANCING 1 LINE.                                          
153800                                                                          
153900*    ONE BLANK LINE SEPARATES THE TITLE BLOCK FROM THE COLUMN             
154000*    HEADER ROW BELOW.                                                    
154100     WRITE EDGAR-RPT-LINE FROM RPT-BLANK-LINE                             
154200         AFTER ADVANCING 1 LINE.                                          
154300                                                                          
154400     MOVE 1 TO WS-MO-SUB.                                                 
154500     PERFORM 5110-FILL-ONE-HEADER-MONTH                                   
154600         UNTIL WS-MO-SUB > 12.                                            
154700*    THE HEADER ROW IS WRITTEN ONCE, AFTER ALL TWELVE MONTH               
154800*    LABELS ARE IN PLACE.                                                 
154900     WRITE EDGAR-RPT-LINE FROM RPT-HEADER-LINE                            
155000         AFTER ADVANCING 1 LINE.                                          
155100                                                                          
155200                                                                          
155300*    MOVES ONE 3-LETTER MONTH LABEL INTO ITS HEADER COLUMN.               
155400 5110-FILL-ONE-HEADER-MONTH.                                              
155500                                                                          
155600*    THE MONTH-LABEL TABLE NEVER CHANGES AT RUN TIME - THIS IS            
155700*    A STRAIGHT COPY FROM THE COMPILE-TIME VALUE CLAUSES INTO             
155800*    THE HEADER LINE'S OWN TWELVE COLUMN SLOTS.                           
155900     MOVE WS-MONTH-LABEL(WS-MO-SUB) TO                                    
156000             RPT-HDR-MONTH(WS-MO-SUB).                                    
156100*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
156200     ADD 1 TO WS-MO-SUB.                                                  
156300                                                                          
156400                                                                          
156500*    WRITES ONE DETAIL LINE PER SORTED AGENT ROW, THEN THE                
156600*    FINAL COLUMN-TOTALS LINE.                                            
156700*    2006-06-12 RTW TICKET 0978 - THE DETAIL-LINE DRIVER AND THE          
156800*    MONTH COLUMNS INSIDE EACH DETAIL/TOTAL LINE ARE NOW                  
156900*    PARAGRAPH-PER-LOOP, DRIVEN FROM OUT HERE.                            
157000 5200-WRITE-TABLE.                                                        
157100                                                                          
157200*    ONE WRITE PER SORTED ROW - THE TABLE IS ALREADY IN ITS               
157300*    FINAL PRINT ORDER BY THE TIME THIS PARAGRAPH RUNS, SINCE             
157400*    3200-SORT-REPORT-TABLE HAS ALREADY SETTLED IT.                       
157500     MOVE 1 TO WS-RPT-SUB.                                                
157600     PERFORM 5205-WRITE-ONE-DETAIL-LINE                                   
157700         UNTIL WS-RPT-SUB > WS-RPT-COUNT.                                 
157800                                                                          
157900     PERFORM 5220-WRITE-TOTAL-LINE.                                       
158000                                                                          
158100                                                                          
158200*    DRIVES ONE AGENT'S DETAIL LINE, THEN ADVANCES TO THE NEXT            
158300*    REPORT-TABLE ROW.                                                    
158400 5205-WRITE-ONE-DETAIL-LINE.                                              
158500                                                                          
158600*    ONE CALL BUILDS AND WRITES A SINGLE ROW; THIS PARAGRAPH              
158700*    JUST ADVANCES THE SUBSCRIPT SO THE DRIVING PERFORM IN                
158800*    5200-WRITE-TABLE KNOWS WHEN EVERY SORTED ROW HAS BEEN                
158900*    PRINTED.                                                             
159000     PERFORM 5210-WRITE-DETAIL-LINE.                                      
159100*    ADVANCES THE REPORT-TABLE SUBSCRIPT ONE SLOT.                        
159200     ADD 1 TO WS-RPT-SUB.                                                 
159300                                                                          
159400                                                                          
159500*    BUILDS AND WRITES ONE AGENT'S ROW OF THE TABLE - NAME,               
159600*    TWELVE MONTH COLUMNS, ROW TOTAL.                                     
159700 5210-WRITE-DETAIL-LINE.                                                  
159800                                                                          
159900*    RPT-DETAIL-LINE IS CLEARED IMPLICITLY EACH TIME BY MOVING            
160000*    A FULL NAME AND A FULL SET OF TWELVE COLUMNS AND A TOTAL -           
160100*    NOTHING IS LEFT OVER FROM THE PRIOR ROW'S WRITE.                     
160200     MOVE WS-RPT-NAME(WS-RPT-SUB) TO RPT-AGENT-NAME.                      
160300                                                                          
160400     MOVE 1 TO WS-MO-SUB.                                                 
160500     PERFORM 5215-FILL-ONE-DETAIL-MONTH                                   
160600         UNTIL WS-MO-SUB > 12.                                            
160700                                                                          
160800*    THE ROW TOTAL IS THE LAST FIELD FILLED BEFORE THE WRITE -            
160900*    IT WAS ALREADY COMPUTED BACK IN 3110-COPY-ONE-AGENT, SO              
161000*    THIS IS ONLY A MOVE, NOT A COMPUTE.                                  
161100     MOVE WS-RPT-TOTAL(WS-RPT-SUB) TO RPT-TOTAL-COL.                      
161200                                                                          
161300     WRITE EDGAR-RPT-LINE FROM RPT-DETAIL-LINE                            
161400         AFTER ADVANCING 1 LINE.                                          
161500                                                                          
161600                                                                          
161700*    MOVES ONE AGENT'S MONTH COUNT INTO ITS DETAIL-LINE COLUMN.           
161800 5215-FILL-ONE-DETAIL-MONTH.                                              
161900                                                                          
162000*    RPT-MONTH-COL IS A ZERO-SUPPRESSED ZZZZ9 EDIT FIELD - A              
162100*    ZERO FILING COUNT FOR A GIVEN MONTH PRINTS AS A SINGLE               
162200*    ZERO, NOT BLANK, SO AN AGENT'S QUIET MONTHS ARE STILL                
162300*    VISIBLE ON THE TABLE RATHER THAN LOOKING LIKE MISSING DATA.          
162400     MOVE WS-RPT-MONTH(WS-RPT-SUB WS-MO-SUB) TO                           
162500             RPT-MONTH-COL(WS-MO-SUB).                                    
162600*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
162700     ADD 1 TO WS-MO-SUB.                                                  
162800                                                                          
162900                                                                          
163000*    BUILDS AND WRITES THE FINAL "TOTAL" ROW - LITERAL "TOTAL"            
163100*    IN THE AGENT-NAME COLUMN, THE TWELVE COLUMN TOTALS, AND              
163200*    THE GRAND TOTAL.                                                     
163300 5220-WRITE-TOTAL-LINE.                                                   
163400                                                                          
163500*    REUSES THE SAME RPT-DETAIL-LINE GROUP THE AGENT ROWS USE -           
163600*    ONLY THE AGENT-NAME COLUMN CARRIES A DIFFERENT LITERAL.              
163700     MOVE 'Total' TO RPT-AGENT-NAME.                                      
163800                                                                          
163900     MOVE 1 TO WS-MO-SUB.                                                 
164000     PERFORM 5225-FILL-ONE-TOTAL-MONTH                                    
164100         UNTIL WS-MO-SUB > 12.                                            
164200                                                                          
164300     MOVE WS-GRAND-TOTAL TO RPT-TOTAL-COL.                                
164400                                                                          
164500     WRITE EDGAR-RPT-LINE FROM RPT-DETAIL-LINE                            
164600         AFTER ADVANCING 1 LINE.                                          
164700                                                                          
164800                                                                          
164900*    MOVES ONE COLUMN TOTAL INTO THE TOTAL LINE'S MONTH COLUMN.           
165000 5225-FILL-ONE-TOTAL-MONTH.                                               
165100                                                                          
165200*    SAME DETAIL-LINE GROUP, SAME COLUMN EDIT PICTURE, JUST FED           
165300*    FROM THE COLUMN-TOTAL TABLE INSTEAD OF ONE AGENT'S ROW.              
165400     MOVE WS-COL-TOTAL(WS-MO-SUB) TO RPT-MONTH-COL(WS-MO-SUB).            
165500*    ADVANCES THE MONTH SUBSCRIPT ONE SLOT.                               
165600     ADD 1 TO WS-MO-SUB.                                                  
165700                                                                          
165800                                                                          
165900*    WRITES THE "EXECUTIVE ANALYSIS" HEADING AND HANDS OFF TO             
166000*    EITHER THE EMPTY-TABLE SENTENCE OR THE THREE NARRATIVE               
166100*    SUB-SECTIONS, DEPENDING ON WHETHER 4000-BUILD-ANALYSIS               
166200*    FOUND ANY AGENT ROWS AT ALL.                                         
166300 5300-WRITE-ANALYSIS.                                                     
166400                                                                          
166500*    ONE BLANK LINE SEPARATES THE TABLE FROM THE ANALYSIS                 
166600*    SECTION'S OWN HEADING, THE SAME SPACING RULE USED BETWEEN            
166700*    EACH OF THE THREE ANALYSIS SUB-SECTIONS BELOW.                       
166800     WRITE EDGAR-RPT-LINE FROM RPT-BLANK-LINE                             
166900         AFTER ADVANCING 1 LINE.                                          
167000                                                                          
167100     MOVE SPACES TO WS-PRINT-LINE.                                        
167200     STRING 'Executive Analysis' DELIMITED BY SIZE                        
167300         INTO WS-PRINT-LINE.                                              
167400     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
167500         AFTER ADVANCING 1 LINE.                                          
167600                                                                          
167700     IF WS-EMPTY-ANALYSIS                                                 
167800         PERFORM 5310-WRITE-EMPTY-ANALYSIS                                
167900     ELSE                                                                 
168000         PERFORM 5320-WRITE-SNAPSHOT                                      
168100         PERFORM 5330-WRITE-OPPORTUNITY-MAP                               
168200         PERFORM 5340-WRITE-ACTION-PLAN                                   
168300     END-IF.                                                              
168400                                                                          
168500                                                                          
168600*    THE FIXED ONE-LINE SENTENCE PRINTED WHEN THE TABLE HAS NO            
168700*    AGENT ROWS AT ALL - THE YEAR IS STRUNG IN SO THE SENTENCE            
168800*    NAMES THE RUN'S OWN REPORT YEAR.                                     
168900 5310-WRITE-EMPTY-ANALYSIS.                                               
169000                                                                          
169100*    THE YEAR IS STRUNG DIRECTLY FROM WS-REPORT-YEAR SO THE               
169200*    SENTENCE ALWAYS NAMES THE RUN'S OWN REPORT YEAR, EVEN ON A           
169300*    PRIOR-YEAR RERUN.                                                    
169400     MOVE SPACES TO WS-PRINT-LINE.                                        
169500     STRING 'No completed-month S-1/F-1 filings were found '              
169600             'for ' DELIMITED BY SIZE                                     
169700             WS-REPORT-YEAR DELIMITED BY SIZE                             
169800             ' in the provided dataset.' DELIMITED BY SIZE                
169900         INTO WS-PRINT-LINE.                                              
170000     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
170100         AFTER ADVANCING 1 LINE.                                          
170200                                                                          
170300                                                                          
170400*    THE EXECUTIVE SNAPSHOT - TOP AGENT AND ITS TOTAL, THEN               
170500*    PEAK MONTH AND ITS TOTAL. THE TWO COMP TOTALS ARE MOVED              
170600*    INTO ZERO-SUPPRESSED EDITED FIELDS FIRST SINCE A COMP ITEM           
170700*    CANNOT BE A STRING SENDING FIELD.                                    
170800 5320-WRITE-SNAPSHOT.                                                     
170900                                                                          
171000*    THE SNAPSHOT HEADING ITSELF - A MARKDOWN-STYLE '##' PREFIX,          
171100*    WHICH THIS SHOP ADOPTED FOR THE ANALYSIS SUB-HEADINGS SO             
171200*    THE SALES DESK'S OWN DOWNSTREAM TOOLING CAN TELL A SECTION           
171300*    HEADING FROM A PLAIN SENTENCE WHEN IT RE-KEYS THE REPORT.            
171400     MOVE SPACES TO WS-PRINT-LINE.                                        
171500     STRING '## Executive Snapshot' DELIMITED BY SIZE                     
171600         INTO WS-PRINT-LINE.                                              
171700     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
171800         AFTER ADVANCING 1 LINE.                                          
171900                                                                          
172000*    WS-TOP-AGENT-TOTAL IS A COMP ITEM AND CANNOT BE A STRING             
172100*    SENDING FIELD DIRECTLY - IT IS MOVED INTO A ZERO-SUPPRESSED          
172200*    DISPLAY FIELD FIRST SO THE STRING BELOW CAN USE IT.                  
172300     MOVE WS-TOP-AGENT-TOTAL TO WS-TOP-TOTAL-ED.                          
172400                                                                          
172500     MOVE SPACES TO WS-PRINT-LINE.                                        
172600     STRING '- Top filing agent (S-1/F-1): ' DELIMITED BY SIZE            
172700             WS-TOP-AGENT-NAME(1:WS-TRIM-LEN) DELIMITED BY SIZE           
172800             ' with ' DELIMITED BY SIZE                                   
172900             WS-TOP-TOTAL-ED DELIMITED BY SIZE                            
173000             ' filings YTD.' DELIMITED BY SIZE                            
173100         INTO WS-PRINT-LINE.                                              
173200     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
173300         AFTER ADVANCING 1 LINE.                                          
173400                                                                          
173500*    SAME REASON AS THE TOP-AGENT TOTAL ABOVE - COMP FIELDS               
173600*    CANNOT FEED A STRING STATEMENT WITHOUT AN EDITED                     
173700*    INTERMEDIATE FIELD.                                                  
173800     MOVE WS-PEAK-TOTAL TO WS-PEAK-TOTAL-ED.                              
173900                                                                          
174000     MOVE SPACES TO WS-PRINT-LINE.                                        
174100     STRING '- Peak month so far: ' DELIMITED BY SIZE                     
174200             WS-MONTH-LABEL(WS-PEAK-MONTH)(3:3)                           
174300                 DELIMITED BY SIZE                                        
174400             ' with ' DELIMITED BY SIZE                                   
174500             WS-PEAK-TOTAL-ED DELIMITED BY SIZE                           
174600             ' total filings.' DELIMITED BY SIZE                          
174700         INTO WS-PRINT-LINE.                                              
174800     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
174900         AFTER ADVANCING 1 LINE.                                          
175000                                                                          
175100                                                                          
175200*    THE OPPORTUNITY MAP - THREE FIXED RECOMMENDATION LINES,              
175300*    REPRODUCED VERBATIM FROM THE SALES DESK'S STANDING                   
175400*    ANALYSIS TEMPLATE. NOTHING HERE IS DATA-DRIVEN.                      
175500 5330-WRITE-OPPORTUNITY-MAP.                                              
175600                                                                          
175700     WRITE EDGAR-RPT-LINE FROM RPT-BLANK-LINE                             
175800         AFTER ADVANCING 1 LINE.                                          
175900                                                                          
176000     MOVE SPACES TO WS-PRINT-LINE.                                        
176100     STRING '## Opportunity Map' DELIMITED BY SIZE                        
176200         INTO WS-PRINT-LINE.                                              
176300     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
176400         AFTER ADVANCING 1 LINE.                                          
176500                                                                          
176600*    THREE FIXED TEMPLATE SENTENCES FOLLOW - THESE ARE NOT                
176700*    DERIVED FROM THE DATA IN ANY WAY, THEY ARE THE SALES DESK'S          
176800*    STANDING BOILERPLATE FOR WHAT TO DO WITH A FILING-VOLUME             
176900*    PACKET, REPRODUCED HERE SO THE REPORT IS SELF-CONTAINED.             
177000     MOVE SPACES TO WS-PRINT-LINE.                                        
177100     STRING '- Prioritize conversions in accounts currently '             
177200             'served by top-volume competitors.'                          
177300             DELIMITED BY SIZE                                            
177400         INTO WS-PRINT-LINE.                                              
177500     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
177600         AFTER ADVANCING 1 LINE.                                          
177700                                                                          
177800*    SECOND OF THE THREE OPPORTUNITY LINES.                               
177900     MOVE SPACES TO WS-PRINT-LINE.                                        
178000     STRING '- Build campaign timing around historically '                
178100             'active months for registration filings.'                    
178200             DELIMITED BY SIZE                                            
178300         INTO WS-PRINT-LINE.                                              
178400     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
178500         AFTER ADVANCING 1 LINE.                                          
178600                                                                          
178700*    THIRD OF THE THREE OPPORTUNITY LINES.                                
178800     MOVE SPACES TO WS-PRINT-LINE.                                        
178900     STRING '- Package premium S-1/F-1 support to improve '               
179000             'win rates for high-value issuer mandates.'                  
179100             DELIMITED BY SIZE                                            
179200         INTO WS-PRINT-LINE.                                              
179300     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
179400         AFTER ADVANCING 1 LINE.                                          
179500                                                                          
179600                                                                          
179700*    THE RECOMMENDED ACTION PLAN - THREE MORE FIXED LINES,                
179800*    SAME STANDING TEMPLATE AS THE OPPORTUNITY MAP ABOVE.                 
179900 5340-WRITE-ACTION-PLAN.                                                  
180000                                                                          
180100     WRITE EDGAR-RPT-LINE FROM RPT-BLANK-LINE                             
180200         AFTER ADVANCING 1 LINE.                                          
180300                                                                          
180400     MOVE SPACES TO WS-PRINT-LINE.                                        
180500     STRING '## Recommended Action Plan' DELIMITED BY SIZE                
180600         INTO WS-PRINT-LINE.                                              
180700     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
180800         AFTER ADVANCING 1 LINE.                                          
180900                                                                          
181000*    SAME IDEA AS THE OPPORTUNITY MAP ABOVE - THREE FIXED                 
181100*    TIMEFRAME SENTENCES, NOT DATA-DRIVEN.                                
181200     MOVE SPACES TO WS-PRINT-LINE.                                        
181300     STRING '- Next 30 days: segment target accounts by '                 
181400             'agent share and recent activity.'                           
181500             DELIMITED BY SIZE                                            
181600         INTO WS-PRINT-LINE.                                              
181700     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
181800         AFTER ADVANCING 1 LINE.                                          
181900                                                                          
182000*    SECOND OF THE THREE ACTION-PLAN LINES.                               
182100     MOVE SPACES TO WS-PRINT-LINE.                                        
182200     STRING '- Next 60 days: launch competitive takeout '                 
182300             'offers and SLA-backed service bundles.'                     
182400             DELIMITED BY SIZE                                            
182500         INTO WS-PRINT-LINE.                                              
182600     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
182700         AFTER ADVANCING 1 LINE.                                          
182800                                                                          
182900*    THIRD OF THE THREE ACTION-PLAN LINES - THE LAST LINE OF              
183000*    THE WHOLE REPORT.                                                    
183100     MOVE SPACES TO WS-PRINT-LINE.                                        
183200     STRING '- Next 90 days: measure conversion rate, share '             
183300             'gain, and filing throughput KPI trends.'                    
183400             DELIMITED BY SIZE                                            
183500         INTO WS-PRINT-LINE.                                              
183600     WRITE EDGAR-RPT-LINE FROM WS-PRINT-LINE                              
183700         AFTER ADVANCING 1 LINE.                                          
183800                                                                          
183900                                                                          
184000*----------------------------------------------------------------         
184100*    READ PARAGRAPHS.                                                     
184200*----------------------------------------------------------------         
184300*    THE MAIN-PASS READ, PRIMED FROM 1000-INIT AND RE-PERFORMED           
184400*    AT THE BOTTOM OF 2000-MAINLINE FOR EVERY RECORD AFTER THE            
184500*    FIRST. ON A SUCCESSFUL READ IT ALSO COUNTS THE LINE AND              
184600*    CHECKS ITS LENGTH - SEE TICKET 1044 BELOW.                           
184700 9000-READ-FILING.                                                        
184800                                                                          
184900*    A PLAIN SEQUENTIAL READ - THE VARYING-LENGTH RECORD                  
185000*    DESCRIPTION ON THE FD MEANS THE RUNTIME SETS WS-IN-REC-LEN           
185100*    TO THE ACTUAL BYTE COUNT OF THE LINE JUST READ, WHICH                
185200*    9050-CHECK-RECORD-LENGTH EXAMINES IMMEDIATELY BELOW.                 
185300     READ EDGAR-FILING-IN                                                 
185400         AT END                                                           
185500             MOVE 'NO ' TO WS-MORE-RECS.                                  
185600                                                                          
185700     IF WS-MORE-RECS = 'YES'                                              
185800         ADD 1 TO WS-LINES-READ                                           
185900         PERFORM 9050-CHECK-RECORD-LENGTH                                 
186000     END-IF.                                                              
186100                                                                          
186200                                                                          
186300*    2009-10-05 DKW TICKET 1044 - A LINE SHORTER THAN THE FULL            
186400*    80-BYTE LAYOUT MEANS ONE OR MORE OF THE FOUR REQUIRED                
186500*    FIELDS NEVER ARRIVED ON THE WIRE FEED. THAT IS A STRUCTURAL          
186600*    PROBLEM WITH THE EXTRACT ITSELF, NOT A BLANK VALUE ON AN             
186700*    OTHERWISE GOOD RECORD, SO THE RUN IS ABORTED RATHER THAN             
186800*    SKIPPING THE RECORD LIKE THE OTHER EDIT FAILURES IN                  
186900*    2200-VALIDATE-RECORD. WS-IN-REC-LEN IS SET BY THE RUNTIME            
187000*    ON EVERY READ BECAUSE EDGAR-FILING-IN'S FD CARRIES                   
187100*    DEPENDING ON WS-IN-REC-LEN - IT IS NOT MOVED HERE BY HAND.           
187200 9050-CHECK-RECORD-LENGTH.                                                
187300                                                                          
187400*    80 IS THE FULL FOUR-FIELD LAYOUT WIDTH (40+10+10+20) - ANY           
187500*    SHORTER LINE MEANS THE WIRE FEED ITSELF WAS TRUNCATED                
187600*    BEFORE THIS PROGRAM EVER SAW IT.                                     
187700     IF WS-IN-REC-LEN < 80                                                
187800         DISPLAY 'EDGR-F001 INPUT LINE ' WS-LINES-READ                    
187900                 ' IS STRUCTURALLY SHORT (' WS-IN-REC-LEN                 
188000                 ' BYTES) - MISSING FIELD(S) FOLLOW'                      
188100         PERFORM 9060-NAME-MISSING-FIELDS                                 
188200         DISPLAY 'EDGR-F002 RUN ABORTED - CORRECT THE EXTRACT '           
188300                 'AND RESUBMIT'                                           
188400         STOP RUN                                                         
188500     END-IF.                                                              
188600                                                                          
188700                                                                          
188800*    NAMES EACH FIELD WHOSE ENDING COLUMN NEVER ARRIVED ON THE            
188900*    LINE. THE FOUR CHECKS ARE INDEPENDENT RATHER THAN NESTED             
189000*    ELSEs SO A LINE MISSING MORE THAN ONE FIELD (E.G. A LINE             
189100*    THAT STOPS PARTWAY THROUGH THE AGENT NAME) LISTS ALL OF              
189200*    THEM, NOT JUST THE FIRST ONE.                                        
189300 9060-NAME-MISSING-FIELDS.                                                
189400                                                                          
189500*    THE FOUR THRESHOLDS BELOW ARE THE RUNNING END-COLUMN OF              
189600*    EACH FIELD IN EDGAR-FILING-REC - A LINE THAT STOPPED AT              
189700*    BYTE 45, FOR EXAMPLE, IS MISSING FILING-DATE, FORM-TYPE,             
189800*    AND ACCESSION-NUMBER ALL THREE, AND ALL THREE DISPLAY                
189900*    LINES FIRE FOR IT.                                                   
190000     IF WS-IN-REC-LEN < 40                                                
190100         DISPLAY '   - STANDARDIZED-NAME'                                 
190200     END-IF.                                                              
190300     IF WS-IN-REC-LEN < 50                                                
190400         DISPLAY '   - FILING-DATE'                                       
190500     END-IF.                                                              
190600     IF WS-IN-REC-LEN < 60                                                
190700         DISPLAY '   - FORM-TYPE'                                         
190800     END-IF.                                                              
190900     IF WS-IN-REC-LEN < 80                                                
191000         DISPLAY '   - ACCESSION-NUMBER'                                  
191100     END-IF.                                                              
191200                                                                          
191300                                                                          
191400*    THE PRESCAN READ, SEPARATE FROM 9000-READ-FILING SO THE              
191500*    FUTURE-YEAR PRESCAN PASS (TICKET 0512) CAN OPEN AND WALK             
191600*    THE SAME INPUT FILE A SECOND TIME, INDEPENDENTLY OF THE              
191700*    MAIN PASS'S OWN END-OF-FILE SWITCH.                                  
191800 9100-PRESCAN-READ.                                                       
191900                                                                          
192000*    THE PRESCAN DOES NOT CALL 9050-CHECK-RECORD-LENGTH - A               
192100*    SHORT LINE DURING THE PRESCAN IS CAUGHT THE SECOND TIME              
192200*    THROUGH, ON THE REAL AGGREGATION PASS, WHICH IS WHERE THE            
192300*    RUN ACTUALLY ABORTS IF THE EXTRACT IS STRUCTURALLY BAD.              
192400     READ EDGAR-FILING-IN                                                 
192500         AT END                                                           
192600             MOVE 'NO ' TO WS-PRESCAN-SW.                                 
